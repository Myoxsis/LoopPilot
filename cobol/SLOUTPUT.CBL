000010*----------------------------------------------------------------
000020* SLOUTPUT.CBL
000030* SELECT clause for the normalized, geocoded supplier output.
000040*----------------------------------------------------------------
000050 SELECT OUTPUT-FILE
000060     ASSIGN TO SUPOUT
000070     ORGANIZATION IS LINE SEQUENTIAL
000080     FILE STATUS IS WS-OUTPUT-STATUS.
