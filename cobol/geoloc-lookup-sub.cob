000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    GEOLOC-LOOKUP-SUB.
000030 AUTHOR.        D.KOWALCZYK.
000040 INSTALLATION.  AP-ANALYSIS UNIT - CORPORATE ACCOUNTING.
000050 DATE-WRITTEN.  07/19/1993.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090*  C H A N G E   L O G
000100*----------------------------------------------------------------
000110*  07/19/93  DK   ORIGINAL - KEYED LOOKUP OF THE GEOLOC EXTRACT,
000120*                 WRITTEN TO GO ALONGSIDE THE NEW FUZZY MATCHER
000130*                 IN SUPPLIER-MATCH-SUB (AP-93-054).
000140*  02/02/94  DK   DEFAULT (0,0) RETURNED ON A MISS INSTEAD OF
000150*                 ABENDING - PRODUCTION HIT A NAME WITH NO
000160*                 GEOLOC ROW ON THE FIRST OVERNIGHT RUN.
000170*  06/08/95  DK   TABLE NOW KEPT SORTED ON LOAD SO WE CAN
000180*                 SEARCH ALL INSTEAD OF WALKING IT - THE MAP HAD
000190*                 GROWN PAST 500 ROWS AND THE OLD LINEAR SCAN
000200*                 WAS SHOWING UP IN THE RUN-TIME NUMBERS.
000210*  03/22/96  RM   KEY IS NOW UPPER-CASED BEFORE THE SEARCH -
000220*                 GEOLOC EXTRACT AND CONSIGNEE FEED DISAGREED
000230*                 ON CASE (AP-96-039).
000240*  10/14/97  LT   STRICT-MODE SWITCH ADDED (UPSI-0) FOR THE
000250*                 YEAR-END RECONCILIATION RUN, WHICH WANTS A
000260*                 MISS TREATED AS AN ERROR, NOT A DEFAULT.
000270*  08/03/98  LT   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE.
000280*                 SIGNED OFF PER MEMO AP-Y2K-004.
000290*  01/11/99  LT   Y2K REMEDIATION CLOSEOUT - NO CODE CHANGE
000300*                 REQUIRED, RECORDED HERE FOR THE AUDIT TRAIL.
000310*  09/09/03  KP   RENAMED FROM VENDOR-GEOLOC-SUB TO
000320*                 GEOLOC-LOOKUP-SUB WHEN THE CONSIGNEE FEED
000330*                 REPLACED THE OLD VENDOR EXTRACT (AP-03-212).
000340*  05/12/07  MS   STRICT-MODE MISS NOW LOGGED IN FULL (KEY AND
000350*                 ZEROED LAT/LON) INSTEAD OF JUST FLIPPING THE
000360*                 HIT FLAG - AUDIT WANTED TO SEE WHAT MISSED ON
000370*                 THE RECONCILIATION RUN WITHOUT RE-RUNNING IT
000380*                 IN STRICT MODE A SECOND TIME (AP-07-074).
000390*----------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     UPSI-0 ON STATUS IS WS-STRICT-MODE-ON
000440            OFF STATUS IS WS-STRICT-MODE-OFF.
000450
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480
000490 01  WS-GL-KEY                    PIC X(40).
000500 01  WS-GL-KEY-WORDS REDEFINES WS-GL-KEY.
000510     05  WS-GL-KEY-CHUNK          PIC X(10) OCCURS 4 TIMES.
000520
000530 01  WS-GL-COORD-DISPLAY          PIC S9(3)V9(6).
000540 01  WS-GL-COORD-EDIT REDEFINES WS-GL-COORD-DISPLAY
000550                                 PIC X(10).
000560
000570 LINKAGE SECTION.
000580 01  LK-LOOKUP-NAME                PIC X(40).
000590 COPY "WSGEOTBL.CBL".
000600 01  LK-FOUND-LAT                  PIC S9(3)V9(6).
000610 01  LK-FOUND-LAT-EDIT REDEFINES LK-FOUND-LAT PIC X(10).
000620 01  LK-FOUND-LON                  PIC S9(3)V9(6).
000630 01  LK-HIT-FLAG                   PIC X(01).
000640     88  LK-LOOKUP-HIT                 VALUE "Y".
000650     88  LK-LOOKUP-DEFAULTED           VALUE "D".
000660     88  LK-LOOKUP-STRICT-MISS         VALUE "S".
000670
000680 PROCEDURE DIVISION USING LK-LOOKUP-NAME
000690                          WS-GEO-MAX-ENTRIES WS-GEO-COUNT
000700                          WS-GEO-TABLE
000710                          LK-FOUND-LAT LK-FOUND-LON LK-HIT-FLAG.
000720
000730*----------------------------------------------------------------
000740* 0100-GEOLOC-LOOKUP-SUB - ENTRY POINT.
000750*----------------------------------------------------------------
000760 0100-GEOLOC-LOOKUP-SUB.
000770     PERFORM 1000-GEOLOC-LOOKUP THRU 1000-EXIT.
000780     EXIT PROGRAM.
000790 0100-EXIT.
000800     EXIT.
000810*----------------------------------------------------------------
000820* 1000-GEOLOC-LOOKUP - KEY = UPPER-CASE OF THE RESOLVED SUPPLIER
000830* NAME (ALREADY LEFT-JUSTIFIED/SPACE-PADDED, SO NO SEPARATE
000840* TRIM STEP IS NEEDED).  BINARY SEARCH THE SORTED GEOLOC TABLE.
000850*----------------------------------------------------------------
000860 1000-GEOLOC-LOOKUP.
000870     MOVE LK-LOOKUP-NAME TO WS-GL-KEY.
000880     INSPECT WS-GL-KEY CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
000890     MOVE ZERO TO LK-FOUND-LAT LK-FOUND-LON.
000900     MOVE "N" TO LK-HIT-FLAG.
000910     IF WS-GEO-COUNT = 0
000920        PERFORM 1010-KEY-NOT-FOUND
000930        GO TO 1000-EXIT
000940     END-IF.
000950     SEARCH ALL WS-GEO-ENTRY
000960        AT END
000970           PERFORM 1010-KEY-NOT-FOUND
000980        WHEN GEO-TBL-KEY(WS-GEO-IDX) = WS-GL-KEY
000990           MOVE GEO-TBL-LAT(WS-GEO-IDX) TO LK-FOUND-LAT
001000           MOVE GEO-TBL-LON(WS-GEO-IDX) TO LK-FOUND-LON
001010           MOVE "Y" TO LK-HIT-FLAG
001020     END-SEARCH.
001030 1000-EXIT.
001040     EXIT.
001050*----------------------------------------------------------------
001060* 1010-KEY-NOT-FOUND - UPSI-0 ON means the reconciliation run is
001070* in strict mode: a miss is a record-level error, not a default.
001080*----------------------------------------------------------------
001090 1010-KEY-NOT-FOUND.
001100     MOVE ZERO TO LK-FOUND-LAT LK-FOUND-LON.
001110*    STRICT-MODE MISSES ARE RARE ENOUGH (YEAR-END RECONCILIATION
001120*    ONLY) THAT THE RUN LOG CAN AFFORD TO SPELL ONE OUT IN FULL -
001130*    WS-GL-KEY-CHUNK BREAKS THE MISSED KEY INTO ITS FOUR 10-BYTE
001140*    WORDS AND LK-FOUND-LAT-EDIT/WS-GL-COORD-EDIT SHOW THE
001150*    (ZEROED) LAT/LON THAT WENT BACK TO THE CALLER (AP-07-074).
001160     IF WS-STRICT-MODE-ON
001170        MOVE "S" TO LK-HIT-FLAG
001180        MOVE LK-FOUND-LON TO WS-GL-COORD-DISPLAY
001190        DISPLAY "GEOLOC-LOOKUP-SUB - STRICT MISS ON "
001200           WS-GL-KEY-CHUNK(1) " " WS-GL-KEY-CHUNK(2)
001210           " LAT=" LK-FOUND-LAT-EDIT " LON=" WS-GL-COORD-EDIT
001220     ELSE
001230        MOVE "D" TO LK-HIT-FLAG
001240     END-IF.
001250 1010-EXIT.
001260     EXIT.
