000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    SUPPLIER-MATCH-SUB.
000030 AUTHOR.        R.MALLARD.
000040 INSTALLATION.  AP-ANALYSIS UNIT - CORPORATE ACCOUNTING.
000050 DATE-WRITTEN.  05/14/1991.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090*  C H A N G E   L O G
000100*----------------------------------------------------------------
000110*  05/14/91  RM   ORIGINAL - PULLED THE SUPPLIER-NAME LOOKUP
000120*                 OUT OF THE OLD VENDOR-MATCH JOB SO IT COULD BE
000130*                 CALLED FROM THE NEW CONSIGNEE CLEANSING RUN.
000140*  09/02/91  RM   ADDED RULE-TABLE SUPPORT (REQUEST AP-91-118) -
000150*                 SOME CONSIGNEE NAMES NEED A HARD-CODED
000160*                 REPLACEMENT INSTEAD OF THE GUESSED ONE.
000170*  02/11/92  RM   TITLE-CASE FALLBACK WHEN NO RULE FIRES, PER
000180*                 J.OKONKWO (AP-92-004).
000190*  07/19/93  DK   FUZZY MATCH ADDED - CHARACTER BIGRAM COSINE
000200*                 SCORE AGAINST THE MASTER TABLE, THRESHOLD SET
000210*                 AT .70 BY AGREEMENT WITH DATA QUALITY GROUP.
000220*  01/06/94  DK   FIX: TIE ON FUZZY SCORE NOW KEEPS THE EARLIEST
000230*                 MASTER ENTRY, NOT THE LAST ONE FOUND.
000240*  11/30/94  RM   EXACT-MATCH SCAN ADDED AHEAD OF FUZZY - SAVES
000250*                 A LOT OF WASTED BIGRAM WORK ON CLEAN INPUT.
000260*  06/08/95  DK   GUARD FOR EMPTY MASTER TABLE - EVERYTHING
000270*                 COMES BACK UNRESOLVED INSTEAD OF ABENDING ON
000280*                 SUBSCRIPT ZERO (AP-95-071).
000290*  03/22/96  RM   REGEX RULE-TYPE ADDED - REALLY JUST A
000300*                 SUBSTRING TEST, DATA QUALITY GROUP KNOWS THIS.
000310*  10/14/97  LT   STARTSWITH AND CONTAINS RULE-TYPES ADDED
000320*                 (AP-97-166) TO MATCH THE UPDATED RULE FEED.
000330*  08/03/98  LT   Y2K REVIEW - NO DATE FIELDS OF OUR OWN IN THIS
000340*                 MODULE, RUL-TABLE AND SUP-TABLE ARE UNCHANGED.
000350*                 SIGNED OFF PER MEMO AP-Y2K-004.
000360*  01/11/99  LT   Y2K REMEDIATION CLOSEOUT - NO CODE CHANGE
000370*                 REQUIRED, RECORDED HERE FOR THE AUDIT TRAIL.
000380*  05/17/01  KP   BIGRAM VECTOR NOW BUILT ONCE PER TRANSACTION
000390*                 CANDIDATE INSTEAD OF ONCE PER TABLE ROW -
000400*                 CUT THE OVERNIGHT RUN BY ABOUT A THIRD.
000410*  09/09/03  KP   RENAMED FROM VENDOR-MATCH-SUB TO
000420*                 SUPPLIER-MATCH-SUB WHEN THE CONSIGNEE FEED
000430*                 REPLACED THE OLD VENDOR EXTRACT (AP-03-212).
000440*  04/02/07  MS   CLASS TEST ADDED TO THE BIGRAM CHARACTER
000450*                 CODER SO A STRAY NON-LETTER BYTE COSTS US A
000460*                 TABLE SCAN INSTEAD OF JUST FALLING THROUGH.
000470*----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     CLASS LOWER-LETTER-CLASS IS "a" THRU "z".
000520
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550
000560*----------------------------------------------------------------
000570* GENERIC SPLIT/BUILD SCRATCH, ROUGH-CLEAN WORK AREA AND THE
000580* LEGAL-FORM STOPWORD LIST - SHARED WITH SUPPLIER-CLEANSE-RUN,
000590* WHICH ROUGH-CLEANS THE SUPPLIER MASTER AT LOAD TIME, SO THE
000600* FIELDS LIVE IN THEIR OWN COPYBOOK RATHER THAN BEING DECLARED
000610* TWICE.  NONE OF ROUGH-CLEAN, RULE-APPLY, TITLE-CASE AND THE
000620* BIGRAM VECTOR BUILDERS CALL EACH OTHER RE-ENTRANTLY, SO
000630* SHARING THE SPLIT SCRATCH ACROSS THEM IS SAFE.
000640*----------------------------------------------------------------
000650 COPY "WSROUGH.CBL".
000660
000670*----------------------------------------------------------------
000680* 2200-RULE-APPLY / 2210-TITLE-CASE WORK AREA (PL-RULE-APPLY.CBL)
000690*----------------------------------------------------------------
000700 01  WS-RA-INPUT                 PIC X(40).
000710 01  WS-RA-OUTPUT                PIC X(40).
000720 01  WS-RA-CLEANED               PIC X(40).
000730 77  WS-RA-IDX                   PIC S9(4) COMP VALUE ZERO.
000740 01  WS-RA-PATTERN-LOWER         PIC X(40).
000750 77  WS-RA-PATTERN-LEN           PIC S9(4) COMP VALUE ZERO.
000760 77  WS-RA-PATTERN-LEN2          PIC S9(4) COMP VALUE ZERO.
000770 77  WS-RA-HIT-COUNT             PIC S9(4) COMP VALUE ZERO.
000780 77  WS-RA-FOUND                 PIC X(01).
000790     88  WS-RA-RULE-FIRED            VALUE "Y".
000800 77  WS-TC-POS-CHAR               PIC X(01).
000810 77  WS-TC-POS                    PIC S9(4) COMP VALUE ZERO.
000820 01  WS-ALPHA-LOWER               PIC X(26) VALUE
000830     "abcdefghijklmnopqrstuvwxyz".
000840 01  WS-ALPHA-LOWER-TBL REDEFINES WS-ALPHA-LOWER.
000850     05  WS-ALPHA-LOWER-CH OCCURS 26 TIMES PIC X(01).
000860 01  WS-ALPHA-UPPER               PIC X(26) VALUE
000870     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000880
000890*----------------------------------------------------------------
000900* 2300-NGRAM-SCORE WORK AREA (PL-NGRAM-SCORE.CBL)
000910*----------------------------------------------------------------
000920 01  WS-NG-TARGET                PIC X(40).
000930 01  WS-NG-CANDIDATE             PIC X(40).
000940 77  WS-NG-SCORE                 PIC 9V9(4) VALUE ZERO.
000950 01  WS-BG-VEC-A.
000960     05  WS-BG-A OCCURS 729 TIMES PIC S9(4) COMP.
000970     05  FILLER                   PIC X(01).
000980 01  WS-BG-VEC-B.
000990     05  WS-BG-B OCCURS 729 TIMES PIC S9(4) COMP.
001000     05  FILLER                   PIC X(01).
001010 77  WS-BG-SUMSQ-A                PIC S9(9) COMP VALUE ZERO.
001020 77  WS-BG-SUMSQ-B                PIC S9(9) COMP VALUE ZERO.
001030 77  WS-BG-DOT                    PIC S9(9) COMP VALUE ZERO.
001040 77  WS-BG-IDX                    PIC S9(4) COMP VALUE ZERO.
001050 01  WS-BG-PADDED                 PIC X(42).
001060 01  WS-BG-PADDED-CHARS REDEFINES WS-BG-PADDED.
001070     05  WS-BG-PADDED-CHAR OCCURS 42 TIMES PIC X(01).
001080 77  WS-BG-PADLEN                 PIC S9(4) COMP VALUE ZERO.
001090 77  WS-BG-POS                    PIC S9(4) COMP VALUE ZERO.
001100 77  WS-BG-CHAR-IN                PIC X(01).
001110 77  WS-BG-CHAR-CODE              PIC S9(4) COMP VALUE ZERO.
001120 77  WS-BG-CODE1                  PIC S9(4) COMP VALUE ZERO.
001130 77  WS-BG-CODE2                  PIC S9(4) COMP VALUE ZERO.
001140 77  WS-BG-CELL                   PIC S9(4) COMP VALUE ZERO.
001150 01  WS-ALPHA-SPACE               PIC X(27) VALUE
001160     " abcdefghijklmnopqrstuvwxyz".
001170 77  WS-SQ-INPUT                  PIC S9(9)V9(6) COMP VALUE ZERO.
001180 77  WS-SQ-GUESS                  PIC S9(9)V9(6) COMP VALUE ZERO.
001190 77  WS-SQ-RESULT                 PIC S9(9)V9(6) COMP VALUE ZERO.
001200 77  WS-SQ-ITER                   PIC S9(4) COMP VALUE ZERO.
001210 77  WS-BG-MAG-A                  PIC S9(9)V9(6) COMP VALUE ZERO.
001220 77  WS-BG-MAG-B                  PIC S9(9)V9(6) COMP VALUE ZERO.
001230 77  WS-BG-DENOM                  PIC S9(18)V9(6) COMP VALUE ZERO.
001240
001250*----------------------------------------------------------------
001260* 0800/0900 LEVEL WORK AREA
001270*----------------------------------------------------------------
001280 01  WS-MATCH-INPUT               PIC X(40).
001290 77  WS-MATCH-IDX                 PIC S9(4) COMP VALUE ZERO.
001300 77  WS-EXACT-FOUND               PIC X(01).
001310     88  WS-EXACT-MATCH-FOUND         VALUE "Y".
001320 77  WS-EXACT-IDX                 PIC S9(4) COMP VALUE ZERO.
001330 77  WS-ANY-CLEAN                 PIC X(01).
001340     88  WS-ANY-CLEAN-MASTER          VALUE "Y".
001350 77  WS-BEST-IDX                  PIC S9(4) COMP VALUE ZERO.
001360 77  WS-BEST-SCORE                PIC 9V9(4) VALUE ZERO.
001370 77  WS-THRESHOLD                 PIC 9V9(4) VALUE 0.7000.
001380
001390 LINKAGE SECTION.
001400 01  LK-CANDIDATE-1               PIC X(40).
001410 01  LK-CANDIDATE-2               PIC X(40).
001420 01  LK-CANDIDATE-3               PIC X(40).
001430 COPY "WSRULTBL.CBL".
001440 COPY "WSSUPTBL.CBL".
001450 01  LK-RESOLVED-NAME             PIC X(40).
001460 01  LK-MATCH-TYPE                PIC X(01).
001470 01  LK-SCORE                     PIC 9V9(4).
001480
001490 PROCEDURE DIVISION USING LK-CANDIDATE-1 LK-CANDIDATE-2
001500                          LK-CANDIDATE-3
001510                          WS-RUL-MAX-ENTRIES WS-RUL-COUNT
001520                          WS-RUL-TABLE
001530                          WS-SUP-MAX-ENTRIES WS-SUP-COUNT
001540                          WS-SUP-TABLE
001550                          LK-RESOLVED-NAME LK-MATCH-TYPE
001560                          LK-SCORE.
001570
001580*----------------------------------------------------------------
001590* 0100-SUPPLIER-MATCH-SUB - ENTRY POINT.  DOES PRIORITY-RESOLVE
001600* OVER THE THREE CANDIDATE NAMES AND RETURNS TO
001610* 0500-PROCESS-TRANSACTIONS IN SUPPLIER-CLEANSE-RUN.
001620*----------------------------------------------------------------
001630 0100-SUPPLIER-MATCH-SUB.
001640     PERFORM 0800-PRIORITY-RESOLVE THRU 0800-EXIT.
001650     EXIT PROGRAM.
001660 0100-EXIT.
001670     EXIT.
001680*----------------------------------------------------------------
001690 0800-PRIORITY-RESOLVE.
001700     MOVE SPACES TO LK-RESOLVED-NAME.
001710     MOVE "N" TO LK-MATCH-TYPE.
001720     MOVE 0 TO LK-SCORE.
001730     IF WS-SUP-COUNT = 0
001740        GO TO 0800-EXIT
001750     END-IF.
001760     IF LK-CANDIDATE-1 NOT = SPACES
001770        MOVE LK-CANDIDATE-1 TO WS-MATCH-INPUT
001780        PERFORM 0900-SUPPLIER-MATCH THRU 0900-EXIT
001790        GO TO 0800-EXIT
001800     END-IF.
001810     IF LK-CANDIDATE-2 NOT = SPACES
001820        MOVE LK-CANDIDATE-2 TO WS-MATCH-INPUT
001830        PERFORM 0900-SUPPLIER-MATCH THRU 0900-EXIT
001840        GO TO 0800-EXIT
001850     END-IF.
001860     IF LK-CANDIDATE-3 NOT = SPACES
001870        MOVE LK-CANDIDATE-3 TO WS-MATCH-INPUT
001880        PERFORM 0900-SUPPLIER-MATCH THRU 0900-EXIT
001890     END-IF.
001900 0800-EXIT.
001910     EXIT.
001920*----------------------------------------------------------------
001930* 0900-SUPPLIER-MATCH - RULE-APPLY/TITLE-CASE, THEN EXACT SCAN,
001940* THEN FUZZY BIGRAM SCAN OF THE SUPPLIER MASTER TABLE.
001950*----------------------------------------------------------------
001960 0900-SUPPLIER-MATCH.
001970     MOVE WS-MATCH-INPUT TO WS-RA-INPUT.
001980     PERFORM 2200-RULE-APPLY THRU 2200-EXIT.
001990     MOVE "N" TO WS-EXACT-FOUND.
002000     MOVE 0 TO WS-EXACT-IDX.
002010     PERFORM 0910-CHECK-ONE-EXACT
002020        VARYING WS-MATCH-IDX FROM 1 BY 1
002030           UNTIL WS-MATCH-IDX > WS-SUP-COUNT
002040              OR WS-EXACT-MATCH-FOUND.
002050     IF WS-EXACT-MATCH-FOUND
002060        MOVE SUP-TBL-NAME(WS-EXACT-IDX) TO LK-RESOLVED-NAME
002070        MOVE "E" TO LK-MATCH-TYPE
002080        MOVE 0 TO LK-SCORE
002090        GO TO 0900-EXIT
002100     END-IF.
002110     MOVE WS-RA-OUTPUT TO WS-RC-INPUT.
002120     PERFORM 2000-ROUGH-CLEAN THRU 2000-EXIT.
002130     MOVE WS-RC-OUTPUT TO WS-NG-TARGET.
002140     IF WS-NG-TARGET = SPACES
002150        MOVE WS-RA-OUTPUT TO LK-RESOLVED-NAME
002160        MOVE "C" TO LK-MATCH-TYPE
002170        MOVE 0 TO LK-SCORE
002180        GO TO 0900-EXIT
002190     END-IF.
002200     PERFORM 0905-CHECK-ANY-CLEAN-MASTER.
002210     IF NOT WS-ANY-CLEAN-MASTER
002220        MOVE WS-RA-OUTPUT TO LK-RESOLVED-NAME
002230        MOVE "C" TO LK-MATCH-TYPE
002240        MOVE 0 TO LK-SCORE
002250        GO TO 0900-EXIT
002260     END-IF.
002270     PERFORM 2310-BUILD-BIGRAM-VECTOR-A.
002280     MOVE 0 TO WS-BEST-IDX.
002290     MOVE 0 TO WS-BEST-SCORE.
002300     PERFORM 0920-SCORE-ONE-CANDIDATE
002310        VARYING WS-MATCH-IDX FROM 1 BY 1
002320           UNTIL WS-MATCH-IDX > WS-SUP-COUNT.
002330     IF WS-BEST-IDX > 0 AND WS-BEST-SCORE NOT < WS-THRESHOLD
002340        MOVE SUP-TBL-NAME(WS-BEST-IDX) TO LK-RESOLVED-NAME
002350        MOVE "F" TO LK-MATCH-TYPE
002360        MOVE WS-BEST-SCORE TO LK-SCORE
002370     ELSE
002380        MOVE WS-RA-OUTPUT TO LK-RESOLVED-NAME
002390        MOVE "C" TO LK-MATCH-TYPE
002400        MOVE 0 TO LK-SCORE
002410     END-IF.
002420 0900-EXIT.
002430     EXIT.
002440*----------------------------------------------------------------
002450* 0910-CHECK-ONE-EXACT - LOOP BODY FOR THE EXACT-MATCH SCAN.
002460*----------------------------------------------------------------
002470 0910-CHECK-ONE-EXACT.
002480     IF SUP-TBL-NAME(WS-MATCH-IDX) = WS-RA-OUTPUT
002490        MOVE "Y" TO WS-EXACT-FOUND
002500        MOVE WS-MATCH-IDX TO WS-EXACT-IDX
002510     END-IF.
002520 0910-EXIT.
002530     EXIT.
002540*----------------------------------------------------------------
002550* 0920-SCORE-ONE-CANDIDATE - LOOP BODY FOR THE FUZZY BIGRAM SCAN.
002560*----------------------------------------------------------------
002570 0920-SCORE-ONE-CANDIDATE.
002580     IF SUP-TBL-CLEAN(WS-MATCH-IDX) NOT = SPACES
002590        MOVE SUP-TBL-CLEAN(WS-MATCH-IDX) TO WS-NG-CANDIDATE
002600        PERFORM 2300-NGRAM-SCORE THRU 2300-EXIT
002610        IF WS-NG-SCORE > WS-BEST-SCORE
002620           MOVE WS-NG-SCORE TO WS-BEST-SCORE
002630           MOVE WS-MATCH-IDX TO WS-BEST-IDX
002640        END-IF
002650     END-IF.
002660 0920-EXIT.
002670     EXIT.
002680*----------------------------------------------------------------
002690 0905-CHECK-ANY-CLEAN-MASTER.
002700     MOVE "N" TO WS-ANY-CLEAN.
002710     PERFORM 0906-CHECK-ONE-CLEAN
002720        VARYING WS-MATCH-IDX FROM 1 BY 1
002730           UNTIL WS-MATCH-IDX > WS-SUP-COUNT
002740              OR WS-ANY-CLEAN-MASTER.
002750 0905-EXIT.
002760     EXIT.
002770*----------------------------------------------------------------
002780* 0906-CHECK-ONE-CLEAN - LOOP BODY FOR THE ANY-CLEAN-MASTER TEST.
002790*----------------------------------------------------------------
002800 0906-CHECK-ONE-CLEAN.
002810     IF SUP-TBL-CLEAN(WS-MATCH-IDX) NOT = SPACES
002820        MOVE "Y" TO WS-ANY-CLEAN
002830     END-IF.
002840 0906-EXIT.
002850     EXIT.
002860
002870 COPY "PL-ROUGH-CLEAN.CBL".
002880 COPY "PL-RULE-APPLY.CBL".
002890 COPY "PL-NGRAM-SCORE.CBL".
