000010*----------------------------------------------------------------
000020* FDSUPMST.CBL
000030* Supplier-master input record - one line per canonical supplier
000040* name known to the cleansing run.  SUP-COUNT is informational
000050* (carried from the extract that built this file) and plays no
000060* part in the matching logic - do not be tempted to use it as
000070* a tie-breaker, R.MALLARD tried that in 1998 and it made the
000080* fuzzy match worse, not better.
000090*----------------------------------------------------------------
000100 FD  SUPPLIER-MASTER-FILE
000110     LABEL RECORDS ARE STANDARD.
000120 01  SUPPLIER-MASTER-RECORD.
000130     05  SUP-NAME                   PIC X(40).
000140     05  SUP-COUNT                  PIC 9(07).
000150
000160*----------------------------------------------------------------
000170* Alternate view of the same 47 bytes, used only to look at the
000180* count column as text - the header line ships "" for the name
000190* and "count" for this column, and we do not want a data
000200* exception moving that into a numeric picture before we have
000210* had a chance to see it is the header.
000220*----------------------------------------------------------------
000230 01  SUP-MASTER-ALT-VIEW REDEFINES SUPPLIER-MASTER-RECORD.
000240     05  SUP-NAME-CHECK             PIC X(40).
000250     05  SUP-COUNT-CHECK            PIC X(07).
