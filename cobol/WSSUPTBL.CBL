000010*----------------------------------------------------------------
000020* WSSUPTBL.CBL
000030* In-memory copy of the supplier master, built once by
000040* 0200-LOAD-SUPPLIER-MASTER and searched (linear, table order)
000050* by 0900-SUPPLIER-MATCH in supplier-match-sub.cob for both the
000060* exact-match pass and the n-gram fuzzy pass.  2,000 entries is
000070* comfortably above the largest CONSIGNEE extract we have ever
000080* been handed - bump WS-SUP-MAX-ENTRIES if that changes.  No
000090* VALUE clauses here - this copybook is COPYd into both a
000100* WORKING-STORAGE and a LINKAGE SECTION, and LINKAGE will not
000110* take one.  0200-LOAD-SUPPLIER-MASTER sets them at start-of-run.
000120*----------------------------------------------------------------
000130 01  WS-SUP-MAX-ENTRIES             PIC S9(4) COMP.
000140 01  WS-SUP-COUNT                   PIC S9(4) COMP.
000150 01  WS-SUP-TABLE.
000160     05  WS-SUP-ENTRY OCCURS 2000 TIMES
000170                      INDEXED BY WS-SUP-IDX.
000180         10  SUP-TBL-NAME           PIC X(40).
000190         10  SUP-TBL-COUNT          PIC 9(07).
000200         10  SUP-TBL-CLEAN          PIC X(40).
000205         10  FILLER                 PIC X(01).
