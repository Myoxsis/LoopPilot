000010*----------------------------------------------------------------
000020* FDTRANS.CBL
000030* Raw transaction input record.  RAW-NAME-1 is the name the
000040* upstream feed thinks is best; RAW-NAME-2 and RAW-NAME-3 are
000050* fallbacks used only when the better candidate is blank -
000060* see PRIORITY-RESOLVE in supplier-match-sub.cob.
000070*----------------------------------------------------------------
000080 FD  TRANSACTION-FILE
000090     LABEL RECORDS ARE STANDARD.
000100 01  TRANSACTION-RECORD.
000110     05  RAW-ID                     PIC X(10).
000120     05  RAW-NAME-1                 PIC X(40).
000130     05  RAW-NAME-2                 PIC X(40).
000140     05  RAW-NAME-3                 PIC X(40).
000150
000160*----------------------------------------------------------------
000170* Blank-candidate test view - lets 0500-PROCESS-TRANSACTIONS
000180* spot an all-blank record (no usable candidate at all) with one
000190* compare instead of three, before it even calls the matcher.
000200*----------------------------------------------------------------
000210 01  TRANSACTION-BLANK-VIEW REDEFINES TRANSACTION-RECORD.
000220     05  FILLER                     PIC X(10).
000230     05  RAW-NAMES-COMBINED         PIC X(120).
