000010*----------------------------------------------------------------
000020* FDRULES.CBL
000030* Normalization-rule input record.  File order is significant -
000040* the run loads the rules into WS-RUL-TABLE in the order they
000050* appear here and the first rule that fires wins, so whoever
000060* maintains RULETAB has to put the more specific rules ahead of
000070* the general ones.  Ask AP-ANALYSIS before re-ordering this
000080* file - see the 2019-04 change note below.
000090*----------------------------------------------------------------
000100 FD  RULES-FILE
000110     LABEL RECORDS ARE STANDARD.
000120 01  RULE-RECORD.
000130     05  RUL-TYPE                   PIC X(10).
000140     05  RUL-PATTERN                PIC X(40).
000150     05  RUL-REPLACEMENT            PIC X(40).
000160
000170*----------------------------------------------------------------
000180* Alternate view used by the rule-type EVALUATE in
000190* PL-RULE-APPLY.CBL - lets us test the leading letters of
000200* RUL-TYPE without re-declaring the whole 10-byte field over
000210* and over in the PROCEDURE DIVISION.
000220*----------------------------------------------------------------
000230 01  RULE-TYPE-ALT-VIEW REDEFINES RULE-RECORD.
000240     05  RUL-TYPE-KEY               PIC X(10).
000250     05  FILLER                     PIC X(80).
