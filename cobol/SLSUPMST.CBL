000010*----------------------------------------------------------------
000020* SLSUPMST.CBL
000030* SELECT clause for the canonical supplier-name master file.
000040* Loaded once, at start of run, into WS-SUP-TABLE (WSSUPTBL.CBL).
000050*----------------------------------------------------------------
000060 SELECT SUPPLIER-MASTER-FILE
000070     ASSIGN TO SUPMAST
000080     ORGANIZATION IS LINE SEQUENTIAL
000090     FILE STATUS IS WS-SUPMST-STATUS.
