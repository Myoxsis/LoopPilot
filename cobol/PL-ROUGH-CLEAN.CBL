000010*----------------------------------------------------------------
000020* PL-ROUGH-CLEAN.CBL
000030* Rough-Clean - the first, mandatory cleaning pass applied to
000040* every candidate name before it is compared to anything.
000050* Lower-cases, strips the punctuation the CONSIGNEE feed is
000060* full of, folds slashes and hyphens to blanks, squeezes runs
000070* of blanks down to one, and drops the legal-form words the
000080* business does not want to see in a normalized name.
000090*
000100* On entry:  WS-RC-INPUT  holds the raw candidate (X40).
000110* On exit:   WS-RC-OUTPUT holds the cleaned result (X40).
000120*----------------------------------------------------------------
000130 2000-ROUGH-CLEAN.
000140     MOVE SPACES TO WS-RC-OUTPUT.
000150     IF WS-RC-INPUT = SPACES
000160        GO TO 2000-EXIT
000170     END-IF.
000180     MOVE WS-RC-INPUT TO WS-RC-WORK.
000190     INSPECT WS-RC-WORK CONVERTING UPPER-ALPHA TO LOWER-ALPHA.
000200     MOVE 0 TO WS-BUILD-LEN.
000210     PERFORM 2001-SCAN-ONE-CHAR
000220        VARYING WS-RC-IDX FROM 1 BY 1 UNTIL WS-RC-IDX > 40.
000230     IF WS-BUILD-LEN > 0
000240        IF WS-RC-OUTPUT(WS-BUILD-LEN:1) = SPACE
000250           SUBTRACT 1 FROM WS-BUILD-LEN
000260        END-IF
000270     END-IF.
000280     PERFORM 2020-STRIP-STOPWORDS.
000290 2000-EXIT.
000300     EXIT.
000310*----------------------------------------------------------------
000320* 2001-SCAN-ONE-CHAR - one pass of the character scan, PERFORMed
000330* VARYING WS-RC-IDX by 2000-ROUGH-CLEAN.  Deletes the punctuation
000340* marks outright, folds slash/hyphen/blank runs to one blank,
000350* copies everything else through.
000360*----------------------------------------------------------------
000370 2001-SCAN-ONE-CHAR.
000380     MOVE WS-RC-WORK(WS-RC-IDX:1) TO WS-RC-CHAR.
000390     EVALUATE WS-RC-CHAR
000400        WHEN "."
000410        WHEN '"'
000420        WHEN "#"
000430        WHEN ","
000440        WHEN ";"
000450           CONTINUE
000460        WHEN "/"
000470        WHEN "-"
000480        WHEN SPACE
000490           PERFORM 2010-APPEND-SPACE-COLLAPSE
000500        WHEN OTHER
000510           PERFORM 2015-APPEND-CHAR
000520     END-EVALUATE.
000530 2001-EXIT.
000540     EXIT.
000550*----------------------------------------------------------------
000560 2010-APPEND-SPACE-COLLAPSE.
000570     IF WS-BUILD-LEN > 0
000580        IF WS-RC-OUTPUT(WS-BUILD-LEN:1) NOT = SPACE
000590           ADD 1 TO WS-BUILD-LEN
000600           MOVE SPACE TO WS-RC-OUTPUT(WS-BUILD-LEN:1)
000610        END-IF
000620     END-IF.
000630 2010-EXIT.
000640     EXIT.
000650*----------------------------------------------------------------
000660 2015-APPEND-CHAR.
000670     IF WS-BUILD-LEN < 40
000680        ADD 1 TO WS-BUILD-LEN
000690        MOVE WS-RC-CHAR TO WS-RC-OUTPUT(WS-BUILD-LEN:1)
000700     END-IF.
000710 2015-EXIT.
000720     EXIT.
000730*----------------------------------------------------------------
000740* 2020-STRIP-STOPWORDS - splits the squeezed string on the
000750* single blank and drops any word that is one of the shop's
000760* legal-form stopwords (GMBH, LTD, AG and the rest - see
000770* WS-RC-STOPWORD-LIST-INIT).  Multi-word entries in the master
000780* stopword list never fire here because they can never equal a
000790* single split word - that mirrors how the old CONSIGNEE
000800* cleansing job actually behaved, quirk and all.
000810*----------------------------------------------------------------
000820 2020-STRIP-STOPWORDS.
000830     MOVE WS-RC-OUTPUT TO WS-SPLIT-SRC.
000840     MOVE SPACES TO WS-WORD-TABLE.
000850     MOVE 0 TO WS-WORD-COUNT.
000860     UNSTRING WS-SPLIT-SRC DELIMITED BY SPACE
000870         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3) WS-WORD(4)
000880              WS-WORD(5) WS-WORD(6) WS-WORD(7) WS-WORD(8)
000890              WS-WORD(9) WS-WORD(10)
000900         TALLYING IN WS-WORD-COUNT
000910     END-UNSTRING.
000920     MOVE SPACES TO WS-RC-OUTPUT.
000930     MOVE 0 TO WS-BUILD-LEN.
000940     PERFORM 2021-FILTER-ONE-WORD
000950        VARYING WS-WIDX FROM 1 BY 1 UNTIL WS-WIDX > WS-WORD-COUNT.
000960 2020-EXIT.
000970     EXIT.
000980*----------------------------------------------------------------
000990 2021-FILTER-ONE-WORD.
001000     PERFORM 2025-CHECK-STOPWORD.
001010     IF NOT WS-RC-STOPWORD-FOUND
001020        PERFORM 2030-APPEND-WORD
001030     END-IF.
001040 2021-EXIT.
001050     EXIT.
001060*----------------------------------------------------------------
001070 2025-CHECK-STOPWORD.
001080     MOVE "N" TO WS-RC-IS-STOP.
001090     PERFORM 2026-CHECK-ONE-STOPWORD
001100        VARYING WS-STOPIDX FROM 1 BY 1 UNTIL WS-STOPIDX > 12.
001110 2025-EXIT.
001120     EXIT.
001130*----------------------------------------------------------------
001140 2026-CHECK-ONE-STOPWORD.
001150     IF WS-WORD(WS-WIDX) = WS-RC-STOPWORD(WS-STOPIDX)
001160        MOVE "Y" TO WS-RC-IS-STOP
001170     END-IF.
001180 2026-EXIT.
001190     EXIT.
001200*----------------------------------------------------------------
001210 2030-APPEND-WORD.
001220     MOVE 0 TO WS-WORD-LEN.
001230     INSPECT WS-WORD(WS-WIDX) TALLYING WS-WORD-LEN
001240        FOR CHARACTERS BEFORE INITIAL SPACE.
001250     IF WS-WORD-LEN > 0
001260        IF WS-BUILD-LEN > 0
001270           ADD 1 TO WS-BUILD-LEN
001280           MOVE SPACE TO WS-RC-OUTPUT(WS-BUILD-LEN:1)
001290        END-IF
001300        MOVE WS-WORD(WS-WIDX)(1:WS-WORD-LEN)
001310           TO WS-RC-OUTPUT(WS-BUILD-LEN + 1:WS-WORD-LEN)
001320        ADD WS-WORD-LEN TO WS-BUILD-LEN
001330     END-IF.
001340 2030-EXIT.
001350     EXIT.
