000010*----------------------------------------------------------------
000020* SLTRANS.CBL
000030* SELECT clause for the raw supplier-name transaction file - the
000040* one record-per-candidate-set feed this run cleanses.
000050*----------------------------------------------------------------
000060 SELECT TRANSACTION-FILE
000070     ASSIGN TO TRANIN
000080     ORGANIZATION IS LINE SEQUENTIAL
000090     FILE STATUS IS WS-TRANS-STATUS.
