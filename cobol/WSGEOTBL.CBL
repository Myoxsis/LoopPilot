000010*----------------------------------------------------------------
000020* WSGEOTBL.CBL
000030* In-memory copy of the geolocation map, kept in ascending
000040* GEO-TBL-KEY order so 1000-GEOLOC-LOOKUP (geoloc-lookup-sub.cob)
000050* can SEARCH ALL it instead of walking it end to end.  The load
000060* paragraph inserts each row into its sorted slot as it is read
000070* (see 0400-LOAD-GEOLOC-MAP) rather than sorting after the fact.
000080* No VALUE clauses here - this copybook is COPYd into both a
000090* WORKING-STORAGE and a LINKAGE SECTION, and LINKAGE will not
000100* take one.  0400-LOAD-GEOLOC-MAP sets them at start-of-run.
000110*  05/09/07  MS   OCCURS DEPENDING ON WS-GEO-COUNT ADDED - THE
000120*                 UNLOADED TAIL OF THE TABLE WAS NEVER IN KEY
000130*                 ORDER, WHICH LEFT SEARCH ALL UNDEFINED ON ANY
000140*                 MAP UNDER THE FULL 2000 ROWS (AP-07-061).
000150*----------------------------------------------------------------
000160 01  WS-GEO-MAX-ENTRIES             PIC S9(4) COMP.
000170 01  WS-GEO-COUNT                   PIC S9(4) COMP.
000180 01  WS-GEO-TABLE.
000190     05  WS-GEO-ENTRY OCCURS 1 TO 2000 TIMES
000200                      DEPENDING ON WS-GEO-COUNT
000210                      ASCENDING KEY IS GEO-TBL-KEY
000220                      INDEXED BY WS-GEO-IDX.
000230         10  GEO-TBL-KEY            PIC X(40).
000240         10  GEO-TBL-LAT            PIC S9(3)V9(6)
000250                               SIGN IS LEADING SEPARATE.
000260         10  GEO-TBL-LON            PIC S9(3)V9(6)
000270                               SIGN IS LEADING SEPARATE.
000280         10  FILLER                 PIC X(01).
