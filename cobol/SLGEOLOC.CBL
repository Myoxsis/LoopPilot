000010*----------------------------------------------------------------
000020* SLGEOLOC.CBL
000030* SELECT clause for the geolocation mapping file.  A missing
000040* GEOLOC file is tolerated - see 0400-LOAD-GEOLOC-MAP in
000050* supplier-cleanse-run.cob - so FILE STATUS is checked on the
000060* OPEN, not treated as fatal.
000070*----------------------------------------------------------------
000080 SELECT GEOLOC-FILE
000090     ASSIGN TO GEOLOC
000100     ORGANIZATION IS LINE SEQUENTIAL
000110     FILE STATUS IS WS-GEOLOC-STATUS.
