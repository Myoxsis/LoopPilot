000010*----------------------------------------------------------------
000020* FDGEOLOC.CBL
000030* Geolocation mapping input record - one supplier key to a
000040* latitude/longitude pair.  Signed, leading separate, six
000050* decimal places, per the extract this file is built from.
000060*----------------------------------------------------------------
000070 FD  GEOLOC-FILE
000080     LABEL RECORDS ARE STANDARD.
000090 01  GEOLOC-RECORD.
000100     05  GEO-KEY                    PIC X(40).
000110     05  GEO-LAT                    PIC S9(3)V9(6)
000120                               SIGN IS LEADING SEPARATE.
000130     05  GEO-LON                    PIC S9(3)V9(6)
000140                               SIGN IS LEADING SEPARATE.
000150
000160*----------------------------------------------------------------
000170* Numeric-edited alternate view, used only when we DISPLAY a
000180* rejected GEOLOC line to the run log (bad sign, non-numeric
000190* degrees and the like slip in from time to time when the
000200* extract job upstream hiccups).
000210*----------------------------------------------------------------
000220 01  GEOLOC-EDIT-VIEW REDEFINES GEOLOC-RECORD.
000230     05  GEO-KEY-EDIT               PIC X(40).
000240     05  GEO-LAT-EDIT               PIC X(10).
000250     05  GEO-LON-EDIT               PIC X(10).
