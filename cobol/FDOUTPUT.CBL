000010*----------------------------------------------------------------
000020* FDOUTPUT.CBL
000030* Normalized output record - one per transaction record read,
000040* whether or not it resolved to anything.  OUT-MATCH-TYPE tells
000050* a downstream reader how much to trust OUT-SUPPLIER:
000060*     E - exact canonical match          F - fuzzy match accepted
000070*     C - cleaned only, no match          N - no usable candidate
000080*----------------------------------------------------------------
000090 FD  OUTPUT-FILE
000100     LABEL RECORDS ARE STANDARD.
000110 01  OUTPUT-RECORD.
000120     05  OUT-ID                     PIC X(10).
000130     05  OUT-SUPPLIER               PIC X(40).
000140     05  OUT-MATCH-TYPE             PIC X(01).
000150         88  OUT-TYPE-EXACT             VALUE "E".
000160         88  OUT-TYPE-FUZZY             VALUE "F".
000170         88  OUT-TYPE-CLEANED           VALUE "C".
000180         88  OUT-TYPE-NONE              VALUE "N".
000190     05  OUT-SCORE                 PIC 9V9(4).
000200     05  OUT-LAT                    PIC S9(3)V9(6)
000210                               SIGN IS LEADING SEPARATE.
000220     05  OUT-LON                    PIC S9(3)V9(6)
000230                               SIGN IS LEADING SEPARATE.
