000010*----------------------------------------------------------------
000020* WSRULTBL.CBL
000030* In-memory copy of the normalization-rule file, loaded by
000040* 0300-LOAD-RULE-TABLE in file order.  200 rules is the shop
000050* ceiling agreed with AP-ANALYSIS in 2006 - the RULETAB extract
000060* has never come close.  WS-RUL-MAX-ENTRIES and WS-RUL-COUNT
000070* carry no VALUE clause here - this copybook is COPYd into both
000080* a WORKING-STORAGE and a LINKAGE SECTION, and LINKAGE will not
000090* take one.  0300-LOAD-RULE-TABLE sets them at start-of-run.
000100*----------------------------------------------------------------
000110 01  WS-RUL-MAX-ENTRIES             PIC S9(4) COMP.
000120 01  WS-RUL-COUNT                   PIC S9(4) COMP.
000130 01  WS-RUL-TABLE.
000140     05  WS-RUL-ENTRY OCCURS 200 TIMES
000150                      INDEXED BY WS-RUL-IDX.
000160         10  RUL-TBL-TYPE           PIC X(10).
000170         10  RUL-TBL-PATTERN        PIC X(40).
000180         10  RUL-TBL-REPLACEMENT    PIC X(40).
000185         10  FILLER                 PIC X(01).
