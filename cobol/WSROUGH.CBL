000010*----------------------------------------------------------------
000020* WSROUGH.CBL
000030* Working storage for 2000-ROUGH-CLEAN (PL-ROUGH-CLEAN.CBL).
000040* COPYd into any program that needs to Rough-Clean a name itself
000050* rather than through SUPPLIER-MATCH-SUB - currently
000060* SUPPLIER-CLEANSE-RUN (cleaning the supplier master at load
000070* time) and SUPPLIER-MATCH-SUB (cleaning candidate names and
000080* building the fuzzy-match target).  The split/build scratch
000090* (WS-BUILD-LEN, WS-WORD-TABLE and friends) is generic enough
000100* that PL-RULE-APPLY.CBL's Title-Case paragraph reuses it too.
000110*----------------------------------------------------------------
000120 77  WS-BUILD-LEN                PIC S9(4) COMP VALUE ZERO.
000130 77  WS-WORD-COUNT               PIC S9(4) COMP VALUE ZERO.
000140 77  WS-WIDX                     PIC S9(4) COMP VALUE ZERO.
000150 77  WS-WORD-LEN                 PIC S9(4) COMP VALUE ZERO.
000160 77  WS-STOPIDX                  PIC S9(4) COMP VALUE ZERO.
000170 01  WS-SPLIT-SRC                PIC X(40).
000180 01  WS-SPLIT-WORD-VIEW REDEFINES WS-SPLIT-SRC.
000190     05  WS-SPLIT-CHUNK          PIC X(10) OCCURS 4 TIMES.
000200 01  WS-WORD-TABLE.
000210     05  WS-WORD OCCURS 10 TIMES PIC X(40).
000220     05  FILLER                  PIC X(01).
000230
000240 01  WS-RC-INPUT                 PIC X(40).
000250 01  WS-RC-OUTPUT                PIC X(40).
000260 01  WS-RC-WORK                  PIC X(40).
000270 77  WS-RC-CHAR                  PIC X(01).
000280 77  WS-RC-IDX                   PIC S9(4) COMP VALUE ZERO.
000290 77  WS-RC-IS-STOP               PIC X(01).
000300     88  WS-RC-STOPWORD-FOUND        VALUE "Y".
000310
000320*----------------------------------------------------------------
000330* THE LEGAL-FORM STOPWORD LIST.  LOADED AS FILLER SO EACH SLOT
000340* CAN CARRY ITS OWN LITERAL - THE COMPILER ON THIS BOX WON'T
000350* LET US GIVE DIFFERENT VALUES TO AN OCCURS TABLE ANY OTHER WAY.
000360*----------------------------------------------------------------
000370 01  WS-RC-STOPWORD-LIST-INIT.
000380     05  FILLER                  PIC X(10) VALUE "gmbh".
000390     05  FILLER                  PIC X(10) VALUE "gmb".
000400     05  FILLER                  PIC X(10) VALUE "gmh".
000410     05  FILLER                  PIC X(10) VALUE "ltd".
000420     05  FILLER                  PIC X(10) VALUE "sa".
000430     05  FILLER                  PIC X(10) VALUE "sas".
000440     05  FILLER                  PIC X(10) VALUE "ab".
000450     05  FILLER                  PIC X(10) VALUE "nv".
000460     05  FILLER                  PIC X(10) VALUE "ag".
000470     05  FILLER                  PIC X(10) VALUE "bv".
000480     05  FILLER                  PIC X(10) VALUE "sp".
000490     05  FILLER                  PIC X(10) VALUE "spz".
000500 01  WS-RC-STOPWORD-TABLE REDEFINES WS-RC-STOPWORD-LIST-INIT.
000510     05  WS-RC-STOPWORD OCCURS 12 TIMES PIC X(10).
