000010*----------------------------------------------------------------
000020* SLRULES.CBL
000030* SELECT clause for the ordered normalization-rule file.
000040*----------------------------------------------------------------
000050 SELECT RULES-FILE
000060     ASSIGN TO RULETAB
000070     ORGANIZATION IS LINE SEQUENTIAL
000080     FILE STATUS IS WS-RULES-STATUS.
