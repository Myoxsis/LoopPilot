000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    SUPPLIER-CLEANSE-RUN.
000030 AUTHOR.        R.MALLARD.
000040 INSTALLATION.  AP-ANALYSIS UNIT - CORPORATE ACCOUNTING.
000050 DATE-WRITTEN.  05/14/1991.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*----------------------------------------------------------------
000090*  C H A N G E   L O G
000100*----------------------------------------------------------------
000110*  05/14/91  RM   ORIGINAL - OVERNIGHT DRIVER FOR THE CONSIGNEE
000120*                 NAME CLEANSING JOB, REPLACING THE MANUAL VENDOR
000130*                 NAME LOOKUP THE AP CLERKS WERE DOING BY HAND.
000140*  09/02/91  RM   RULE-TABLE LOAD ADDED (REQUEST AP-91-118) -
000150*                 SEE SUPPLIER-MATCH-SUB FOR WHY.
000160*  07/19/93  DK   GEOLOC MAP LOAD AND LOOKUP ADDED - DATA QUALITY
000170*                 GROUP WANTS LAT/LON ON EVERY OUTPUT RECORD FOR
000180*                 THE FREIGHT-LANE REPORTS.
000190*  06/08/95  DK   GEOLOC TABLE NOW LOADED IN SORTED KEY ORDER SO
000200*                 GEOLOC-LOOKUP-SUB CAN SEARCH ALL IT.
000210*  06/22/95  DK   MISSING GEOLOC FILE NO LONGER FATAL - JOB WAS
000220*                 ABENDING ON SITES THAT HAD NOT RECEIVED THEIR
000230*                 GEOLOC EXTRACT YET (AP-95-088).  RUN NOW GOES
000240*                 ON WITH AN EMPTY MAP AND A WARNING COUNT.
000250*  11/30/95  RM   RUN-CONTROL SUMMARY REPORT ADDED PER REQUEST OF
000260*                 J.OKONKWO - AUDIT WANTED A COUNT OF EVERY
000270*                 OUTCOME BUCKET, NOT JUST RECORDS WRITTEN.
000280*  03/22/96  RM   NO CHANGE HERE FOR THE REGEX RULE-TYPE WORK -
000290*                 CONTAINED ENTIRELY IN SUPPLIER-MATCH-SUB.
000300*  08/03/98  LT   Y2K REVIEW - NO DATE FIELDS PROCESSED BY THIS
000310*                 DRIVER.  SIGNED OFF PER MEMO AP-Y2K-004.
000320*  01/11/99  LT   Y2K REMEDIATION CLOSEOUT - NO CODE CHANGE
000330*                 REQUIRED, RECORDED HERE FOR THE AUDIT TRAIL.
000340*  05/17/01  KP   SUPPLIER MASTER NOW ROUGH-CLEANED ONCE AT LOAD
000350*                 TIME INSTEAD OF ONCE PER TRANSACTION - CUT THE
000360*                 OVERNIGHT RUN BY ABOUT A THIRD.
000370*  09/09/03  KP   RENAMED FROM PRINT-VENDOR-BY-NUMBER/DEDUCTIBLES
000380*                 LINEAGE TO SUPPLIER-CLEANSE-RUN WHEN THE
000390*                 CONSIGNEE FEED REPLACED THE OLD VENDOR EXTRACT
000400*                 (AP-03-212).
000410*  04/02/07  MS   UPSI-0 YEAR-END STRICT-MODE SWITCH WIRED
000420*                 THROUGH TO GEOLOC-LOOKUP-SUB FOR THE
000430*                 RECONCILIATION RUN.
000440*  05/12/07  MS   GEOLOC-LOOKUP-SUB NOW CALLED FOR EVERY
000450*                 TRANSACTION, INCLUDING TYPE-N (NO USABLE
000460*                 CANDIDATE) RECORDS - AUDIT NOTICED THOSE WERE
000470*                 SKIPPING THE CALL AND FALLING OUT OF EVERY
000480*                 OUTCOME BUCKET ON THE RUN-CONTROL REPORT
000490*                 (AP-07-074).
000500*----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 ON STATUS IS WS-STRICT-MODE-ON
000560            OFF STATUS IS WS-STRICT-MODE-OFF.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600
000610     COPY "SLSUPMST.CBL".
000620     COPY "SLRULES.CBL".
000630     COPY "SLGEOLOC.CBL".
000640     COPY "SLTRANS.CBL".
000650     COPY "SLOUTPUT.CBL".
000660
000670     SELECT RUN-REPORT
000680         ASSIGN TO RUNRPT
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740     COPY "FDSUPMST.CBL".
000750     COPY "FDRULES.CBL".
000760     COPY "FDGEOLOC.CBL".
000770     COPY "FDTRANS.CBL".
000780     COPY "FDOUTPUT.CBL".
000790
000800     FD  RUN-REPORT
000810         LABEL RECORDS ARE OMITTED.
000820     01  RUN-REPORT-LINE            PIC X(80).
000830
000840 WORKING-STORAGE SECTION.
000850
000860*----------------------------------------------------------------
000870* FILE-STATUS FIELDS - ONE PER FILE, EACH WITH THE SHOP'S USUAL
000880* 88-LEVEL FOR END-OF-FILE.
000890*----------------------------------------------------------------
000900 01  WS-SUPMST-STATUS            PIC X(02).
000910     88  WS-SUPMST-OK                VALUE "00".
000920     88  WS-SUPMST-EOF               VALUE "10".
000930 01  WS-RULES-STATUS             PIC X(02).
000940     88  WS-RULES-OK                 VALUE "00".
000950     88  WS-RULES-EOF                VALUE "10".
000960 01  WS-GEOLOC-STATUS            PIC X(02).
000970     88  WS-GEOLOC-OK                VALUE "00".
000980     88  WS-GEOLOC-EOF               VALUE "10".
000990     88  WS-GEOLOC-NOT-FOUND         VALUE "35".
001000 01  WS-TRANS-STATUS             PIC X(02).
001010     88  WS-TRANS-OK                 VALUE "00".
001020     88  WS-TRANS-EOF                VALUE "10".
001030 01  WS-OUTPUT-STATUS            PIC X(02).
001040     88  WS-OUTPUT-OK                VALUE "00".
001050
001060*----------------------------------------------------------------
001070* END-OF-FILE SWITCHES DRIVING THE THREE LOAD LOOPS AND THE
001080* TRANSACTION LOOP - KEPT SEPARATE FROM THE FILE-STATUS FIELDS
001090* ABOVE SO A "NOT FOUND ON OPEN" DOES NOT LOOK LIKE END OF FILE.
001100*----------------------------------------------------------------
001110 01  W-SUPMST-EOF                PIC X(01) VALUE "N".
001120     88  SUPMST-EOF                  VALUE "Y".
001130 01  W-RULES-EOF                 PIC X(01) VALUE "N".
001140     88  RULES-EOF                   VALUE "Y".
001150 01  W-GEOLOC-EOF                PIC X(01) VALUE "N".
001160     88  GEOLOC-EOF                  VALUE "Y".
001170 01  W-TRANS-EOF                 PIC X(01) VALUE "N".
001180     88  TRANS-EOF                   VALUE "Y".
001190 01  W-GEOLOC-PRESENT            PIC X(01) VALUE "Y".
001200     88  GEOLOC-FILE-PRESENT         VALUE "Y".
001210
001220*----------------------------------------------------------------
001230* IN-MEMORY TABLES - SHARED WITH THE CALLED SUBPROGRAMS THROUGH
001240* PROCEDURE DIVISION USING.
001250*----------------------------------------------------------------
001260     COPY "WSSUPTBL.CBL".
001270     COPY "WSRULTBL.CBL".
001280     COPY "WSGEOTBL.CBL".
001290
001300*----------------------------------------------------------------
001310* ROUGH-CLEAN WORK AREA - SHARED WITH SUPPLIER-MATCH-SUB.  USED
001320* HERE ONLY BY 0220-STORE-SUPPLIER-ENTRY TO CLEAN THE MASTER
001330* NAME ONCE AT LOAD TIME (SEE THE 05/17/01 CHANGE-LOG ENTRY).
001340*----------------------------------------------------------------
001350     COPY "WSROUGH.CBL".
001360
001370*----------------------------------------------------------------
001380* 0200-LOAD-SUPPLIER-MASTER WORK AREA.  SUP-MASTER-ALT-VIEW (IN
001390* FDSUPMST.CBL) IS TESTED IN 0220-STORE-SUPPLIER-ENTRY SO THE
001400* ""/"COUNT" HEADER ROW NEVER REACHES THE NUMERIC MOVE.
001410*----------------------------------------------------------------
001420 01  WS-CLEAN-CANDIDATE-1        PIC X(40).
001430 01  WS-CLEAN-CANDIDATE-2        PIC X(40).
001440 01  WS-CLEAN-CANDIDATE-3        PIC X(40).
001450 01  WS-CLEAN-RESOLVED           PIC X(40).
001460 77  WS-CLEAN-TYPE               PIC X(01).
001470 77  WS-CLEAN-SCORE              PIC 9V9(4).
001480
001490*----------------------------------------------------------------
001500* 0400-LOAD-GEOLOC-MAP WORK AREA - INSERTION-SORT SLOT SEARCH SO
001510* THE TABLE STAYS IN ASCENDING GEO-TBL-KEY ORDER FOR THE SEARCH
001520* ALL IN GEOLOC-LOOKUP-SUB (NO SORT VERB ON A WORKING-STORAGE
001530* TABLE, SO THE TABLE IS BUILT SORTED AS IT LOADS).
001540*----------------------------------------------------------------
001550 01  WS-GEO-KEY-UPPER            PIC X(40).
001560 77  WS-GEO-SLOT                 PIC S9(4) COMP VALUE ZERO.
001570 77  WS-GEO-SHIFT-IDX            PIC S9(4) COMP VALUE ZERO.
001580 77  WS-GEO-INSERT-DONE          PIC X(01).
001590     88  WS-GEO-SLOT-FOUND           VALUE "Y".
001600
001610*----------------------------------------------------------------
001620* 0500-PROCESS-TRANSACTIONS WORK AREA AND RUN-CONTROL COUNTERS -
001630* THE BUCKETS J.OKONKWO ASKED FOR IN THE 11/30/95 REQUEST, PRINTED
001640* BY 0700-PRINT-RUN-REPORT AT END OF RUN.
001650*----------------------------------------------------------------
001660 01  WS-LOOKUP-LAT               PIC S9(3)V9(6).
001670 01  WS-LOOKUP-LON               PIC S9(3)V9(6).
001680 77  WS-LOOKUP-HIT-FLAG          PIC X(01).
001690     88  WS-LOOKUP-HIT               VALUE "Y".
001700     88  WS-LOOKUP-DEFAULTED         VALUE "D".
001710     88  WS-LOOKUP-STRICT-MISS       VALUE "S".
001720
001730 77  WS-CT-READ                  PIC S9(7) COMP VALUE ZERO.
001740 77  WS-CT-EXACT                 PIC S9(7) COMP VALUE ZERO.
001750 77  WS-CT-FUZZY                 PIC S9(7) COMP VALUE ZERO.
001760 77  WS-CT-CLEANED               PIC S9(7) COMP VALUE ZERO.
001770 77  WS-CT-UNRESOLVED            PIC S9(7) COMP VALUE ZERO.
001780 77  WS-CT-GEO-HIT               PIC S9(7) COMP VALUE ZERO.
001790 77  WS-CT-GEO-DEFAULT           PIC S9(7) COMP VALUE ZERO.
001800 77  WS-CT-WARNINGS              PIC S9(7) COMP VALUE ZERO.
001810
001820*----------------------------------------------------------------
001830* 0700-PRINT-RUN-REPORT PRINT-LINE LAYOUTS.
001840*----------------------------------------------------------------
001850 01  WS-RPT-TITLE.
001860     05  FILLER                  PIC X(80)
001870         VALUE "SUPPLIER CLEANSING RUN SUMMARY".
001880
001890 01  WS-RPT-DETAIL.
001900     05  FILLER                  PIC X(02) VALUE SPACES.
001910     05  D-RPT-LABEL             PIC X(24).
001920     05  D-RPT-COUNT             PIC ZZZ,ZZ9.
001930     05  FILLER                  PIC X(46) VALUE SPACES.
001940
001950*----------------------------------------------------------------
001960* ALTERNATE VIEW OF THE DETAIL LINE, USED ONLY TO BLANK-PAD IT
001970* BACK OUT TO 80 BYTES BETWEEN USES WITHOUT AN EXTRA MOVE SPACES
001980* TO EACH ELEMENTARY FIELD.
001990*----------------------------------------------------------------
002000 01  WS-RPT-DETAIL-ALT REDEFINES WS-RPT-DETAIL.
002010     05  D-RPT-RAW-LINE          PIC X(80).
002020
002030 PROCEDURE DIVISION.
002040
002050*----------------------------------------------------------------
002060* 0100-MAIN-PROCESS - OPENS EVERYTHING, RUNS THE THREE LOAD
002070* STEPS, THEN THE TRANSACTION LOOP, THEN THE SUMMARY REPORT.
002080*----------------------------------------------------------------
002090 0100-MAIN-PROCESS.
002100     OPEN INPUT SUPPLIER-MASTER-FILE.
002110     OPEN INPUT RULES-FILE.
002120     OPEN INPUT TRANSACTION-FILE.
002130     OPEN OUTPUT OUTPUT-FILE.
002140     OPEN OUTPUT RUN-REPORT.
002150
002160     PERFORM 0200-LOAD-SUPPLIER-MASTER.
002170     PERFORM 0300-LOAD-RULE-TABLE.
002180     PERFORM 0400-LOAD-GEOLOC-MAP.
002190     PERFORM 0500-PROCESS-TRANSACTIONS.
002200     PERFORM 0700-PRINT-RUN-REPORT.
002210
002220     CLOSE SUPPLIER-MASTER-FILE.
002230     CLOSE RULES-FILE.
002240     CLOSE TRANSACTION-FILE.
002250     CLOSE OUTPUT-FILE.
002260     CLOSE RUN-REPORT.
002270
002280     EXIT PROGRAM.
002290
002300     STOP RUN.
002310 0100-EXIT.
002320     EXIT.
002330*----------------------------------------------------------------
002340* 0200-LOAD-SUPPLIER-MASTER - BATCH FLOW STEP 1.  SKIPS THE
002350* BLANK-NAME HEADER ROW AND ANY DATA ROW WHOSE NAME IS BLANK,
002360* THEN ROUGH-CLEANS EACH KEPT NAME ONCE AND CARRIES THAT ALONG
002370* SIDE THE CANONICAL NAME FOR SUPPLIER-MATCH-SUB'S FUZZY PASS.
002380*----------------------------------------------------------------
002390 0200-LOAD-SUPPLIER-MASTER.
002400     MOVE ZERO TO WS-SUP-COUNT.
002410     MOVE 2000 TO WS-SUP-MAX-ENTRIES.
002420     PERFORM 0210-READ-SUPPLIER-MASTER.
002430     PERFORM 0220-STORE-SUPPLIER-ENTRY
002440        UNTIL SUPMST-EOF.
002450 0200-EXIT.
002460     EXIT.
002470*----------------------------------------------------------------
002480 0210-READ-SUPPLIER-MASTER.
002490     READ SUPPLIER-MASTER-FILE
002500         AT END
002510             MOVE "Y" TO W-SUPMST-EOF
002520     END-READ.
002530 0210-EXIT.
002540     EXIT.
002550*----------------------------------------------------------------
002560 0220-STORE-SUPPLIER-ENTRY.
002570*    SUP-MASTER-ALT-VIEW GUARDS THE NUMERIC MOVE BELOW - THE
002580*    EXTRACT'S OWN HEADER ROW SHIPS "" IN SUP-NAME-CHECK AND
002590*    "COUNT  " IN SUP-COUNT-CHECK, WHICH WOULD ABEND A MOVE
002600*    STRAIGHT INTO SUP-TBL-COUNT (PIC 9) IF WE EVER TRIED IT.
002610     IF SUP-NAME-CHECK NOT = SPACES
002620        AND SUP-COUNT-CHECK IS NUMERIC
002630        ADD 1 TO WS-SUP-COUNT
002640        MOVE SUP-NAME TO SUP-TBL-NAME(WS-SUP-COUNT)
002650        MOVE SUP-COUNT TO SUP-TBL-COUNT(WS-SUP-COUNT)
002660        MOVE SUP-NAME TO WS-RC-INPUT
002670        PERFORM 2000-ROUGH-CLEAN THRU 2000-EXIT
002680        MOVE WS-RC-OUTPUT TO SUP-TBL-CLEAN(WS-SUP-COUNT)
002690     END-IF.
002700     PERFORM 0210-READ-SUPPLIER-MASTER.
002710 0220-EXIT.
002720     EXIT.
002730*----------------------------------------------------------------
002740* 0300-LOAD-RULE-TABLE - BATCH FLOW STEP 2.  RULES ARE STORED IN
002750* FILE ORDER - THE FIRST RULE THAT FIRES IN SUPPLIER-MATCH-SUB
002760* WINS, SO ORDER HERE IS NOT INCIDENTAL.
002770*----------------------------------------------------------------
002780 0300-LOAD-RULE-TABLE.
002790     MOVE ZERO TO WS-RUL-COUNT.
002800     MOVE 200 TO WS-RUL-MAX-ENTRIES.
002810     PERFORM 0310-READ-RULE-RECORD.
002820     PERFORM 0320-STORE-RULE-ENTRY
002830        UNTIL RULES-EOF.
002840 0300-EXIT.
002850     EXIT.
002860*----------------------------------------------------------------
002870 0310-READ-RULE-RECORD.
002880     READ RULES-FILE
002890         AT END
002900             MOVE "Y" TO W-RULES-EOF
002910     END-READ.
002920 0310-EXIT.
002930     EXIT.
002940*----------------------------------------------------------------
002950 0320-STORE-RULE-ENTRY.
002960     ADD 1 TO WS-RUL-COUNT.
002970     MOVE RUL-TYPE TO RUL-TBL-TYPE(WS-RUL-COUNT).
002980     MOVE RUL-PATTERN TO RUL-TBL-PATTERN(WS-RUL-COUNT).
002990     MOVE RUL-REPLACEMENT TO RUL-TBL-REPLACEMENT(WS-RUL-COUNT).
003000     PERFORM 0310-READ-RULE-RECORD.
003010 0320-EXIT.
003020     EXIT.
003030*----------------------------------------------------------------
003040* 0400-LOAD-GEOLOC-MAP - BATCH FLOW STEP 3.  A MISSING OR EMPTY
003050* GEOLOC FILE IS NOT FATAL - RUN CONTINUES WITH AN EMPTY MAP AND
003060* A WARNING (AP-95-088).  THE TABLE IS BUILT IN ASCENDING
003070* GEO-TBL-KEY ORDER SO GEOLOC-LOOKUP-SUB CAN SEARCH ALL IT.
003080*----------------------------------------------------------------
003090 0400-LOAD-GEOLOC-MAP.
003100     MOVE ZERO TO WS-GEO-COUNT.
003110     MOVE 2000 TO WS-GEO-MAX-ENTRIES.
003120     OPEN INPUT GEOLOC-FILE.
003130     IF WS-GEOLOC-OK
003140        MOVE "Y" TO W-GEOLOC-PRESENT
003150        PERFORM 0410-READ-GEOLOC-RECORD
003160        PERFORM 0420-STORE-GEOLOC-ENTRY THRU 0420-EXIT
003170           UNTIL GEOLOC-EOF
003180        CLOSE GEOLOC-FILE
003190     ELSE
003200        MOVE "N" TO W-GEOLOC-PRESENT
003210        ADD 1 TO WS-CT-WARNINGS
003220        DISPLAY "GEOLOCATION MAPPING FILE NOT FOUND"
003230     END-IF.
003240 0400-EXIT.
003250     EXIT.
003260*----------------------------------------------------------------
003270 0410-READ-GEOLOC-RECORD.
003280     READ GEOLOC-FILE
003290         AT END
003300             MOVE "Y" TO W-GEOLOC-EOF
003310     END-READ.
003320 0410-EXIT.
003330     EXIT.
003340*----------------------------------------------------------------
003350* 0420-STORE-GEOLOC-ENTRY - UPPER-CASES THE KEY THEN FINDS ITS
003360* SORTED SLOT WITH A LINEAR BACK-SCAN (THE MAP IS LOADED ONCE PER
003370* RUN, SO THIS IS NOT WORTH A BINARY INSERT).
003380*----------------------------------------------------------------
003390 0420-STORE-GEOLOC-ENTRY.
003400*    GEO-LAT/GEO-LON GET BAD SIGNS AND NON-NUMERIC DEGREES SOME
003410*    RUNS WHEN THE UPSTREAM EXTRACT HICCUPS - GEOLOC-EDIT-VIEW
003420*    LETS US DISPLAY THE OFFENDING ROW ON THE RUN LOG AND DROP IT
003430*    INSTEAD OF LETTING A NUMERIC MOVE ABEND THE STEP (AP-07-074).
003440     IF GEO-LAT NOT NUMERIC OR GEO-LON NOT NUMERIC
003450        ADD 1 TO WS-CT-WARNINGS
003460        DISPLAY "GEOLOC MAP - REJECTED BAD ROW - KEY=" GEO-KEY-EDIT
003470           " LAT=" GEO-LAT-EDIT " LON=" GEO-LON-EDIT
003480        PERFORM 0410-READ-GEOLOC-RECORD
003490        GO TO 0420-EXIT
003500     END-IF.
003510     MOVE GEO-KEY TO WS-GEO-KEY-UPPER.
003520     INSPECT WS-GEO-KEY-UPPER CONVERTING LOWER-ALPHA TO
003530             UPPER-ALPHA.
003540     ADD 1 TO WS-GEO-COUNT.
003550     MOVE WS-GEO-COUNT TO WS-GEO-SLOT.
003560     MOVE "N" TO WS-GEO-INSERT-DONE.
003570     PERFORM 0421-SHIFT-ONE-GEOLOC-SLOT
003580        VARYING WS-GEO-SHIFT-IDX FROM WS-GEO-COUNT BY -1
003590           UNTIL WS-GEO-SHIFT-IDX < 2
003600              OR WS-GEO-SLOT-FOUND.
003610     MOVE WS-GEO-KEY-UPPER TO GEO-TBL-KEY(WS-GEO-SLOT).
003620     MOVE GEO-LAT TO GEO-TBL-LAT(WS-GEO-SLOT).
003630     MOVE GEO-LON TO GEO-TBL-LON(WS-GEO-SLOT).
003640     PERFORM 0410-READ-GEOLOC-RECORD.
003650 0420-EXIT.
003660     EXIT.
003670*----------------------------------------------------------------
003680 0421-SHIFT-ONE-GEOLOC-SLOT.
003690     IF GEO-TBL-KEY(WS-GEO-SHIFT-IDX - 1) > WS-GEO-KEY-UPPER
003700        MOVE GEO-TBL-KEY(WS-GEO-SHIFT-IDX - 1)
003710              TO GEO-TBL-KEY(WS-GEO-SHIFT-IDX)
003720        MOVE GEO-TBL-LAT(WS-GEO-SHIFT-IDX - 1)
003730              TO GEO-TBL-LAT(WS-GEO-SHIFT-IDX)
003740        MOVE GEO-TBL-LON(WS-GEO-SHIFT-IDX - 1)
003750              TO GEO-TBL-LON(WS-GEO-SHIFT-IDX)
003760        MOVE WS-GEO-SHIFT-IDX - 1 TO WS-GEO-SLOT
003770     ELSE
003780        MOVE "Y" TO WS-GEO-INSERT-DONE
003790     END-IF.
003800 0421-EXIT.
003810     EXIT.
003820*----------------------------------------------------------------
003830* 0500-PROCESS-TRANSACTIONS - BATCH FLOW STEP 4.  ONE PASS OF
003840* THE TRANSACTION FILE, CALLING SUPPLIER-MATCH-SUB FOR PRIORITY-
003850* RESOLVE/SUPPLIER-MATCH THEN GEOLOC-LOOKUP-SUB FOR THE LAT/LON.
003860*----------------------------------------------------------------
003870 0500-PROCESS-TRANSACTIONS.
003880     PERFORM 0510-READ-TRANSACTION-RECORD.
003890     PERFORM 0520-CLEANSE-ONE-TRANSACTION
003900        UNTIL TRANS-EOF.
003910 0500-EXIT.
003920     EXIT.
003930*----------------------------------------------------------------
003940 0510-READ-TRANSACTION-RECORD.
003950     READ TRANSACTION-FILE
003960         AT END
003970             MOVE "Y" TO W-TRANS-EOF
003980     END-READ.
003990 0510-EXIT.
004000     EXIT.
004010*----------------------------------------------------------------
004020 0520-CLEANSE-ONE-TRANSACTION.
004030     ADD 1 TO WS-CT-READ.
004040*    TRANSACTION-BLANK-VIEW LETS US SPOT A NO-CANDIDATE-AT-ALL
004050*    RECORD WITH ONE COMPARE INSTEAD OF THREE, BEFORE WE EVER
004060*    CALL THE MATCHER (AP-07-074).
004070     IF RAW-NAMES-COMBINED = SPACES
004080        MOVE SPACES TO WS-CLEAN-RESOLVED
004090        MOVE "N" TO WS-CLEAN-TYPE
004100        MOVE ZERO TO WS-CLEAN-SCORE
004110     ELSE
004120        MOVE RAW-NAME-1 TO WS-CLEAN-CANDIDATE-1
004130        MOVE RAW-NAME-2 TO WS-CLEAN-CANDIDATE-2
004140        MOVE RAW-NAME-3 TO WS-CLEAN-CANDIDATE-3
004150
004160        CALL "SUPPLIER-MATCH-SUB" USING WS-CLEAN-CANDIDATE-1
004170                                        WS-CLEAN-CANDIDATE-2
004180                                        WS-CLEAN-CANDIDATE-3
004190                                        WS-RUL-MAX-ENTRIES
004200                                        WS-RUL-COUNT
004210                                        WS-RUL-TABLE
004220                                        WS-SUP-MAX-ENTRIES
004230                                        WS-SUP-COUNT
004240                                        WS-SUP-TABLE
004250                                        WS-CLEAN-RESOLVED
004260                                        WS-CLEAN-TYPE
004270                                        WS-CLEAN-SCORE
004280     END-IF.
004290
004300     MOVE RAW-ID TO OUT-ID.
004310     MOVE WS-CLEAN-RESOLVED TO OUT-SUPPLIER.
004320     MOVE WS-CLEAN-TYPE TO OUT-MATCH-TYPE.
004330     MOVE WS-CLEAN-SCORE TO OUT-SCORE.
004340
004350     EVALUATE WS-CLEAN-TYPE
004360        WHEN "E"
004370           ADD 1 TO WS-CT-EXACT
004380        WHEN "F"
004390           ADD 1 TO WS-CT-FUZZY
004400        WHEN "C"
004410           ADD 1 TO WS-CT-CLEANED
004420        WHEN OTHER
004430           ADD 1 TO WS-CT-UNRESOLVED
004440     END-EVALUATE.
004450
004460*    GEOLOC-LOOKUP-SUB IS CALLED FOR EVERY RECORD, EVEN A TYPE-N
004470*    (NO USABLE CANDIDATE) ONE - WS-CLEAN-RESOLVED IS SPACES IN
004480*    THAT CASE, WHICH MISSES THE MAP THE SAME WAY ANY UNKNOWN NAME
004490*    DOES, SO IT STILL COUNTS AGAINST WS-CT-GEO-DEFAULT INSTEAD OF
004500*    FALLING OUT OF EVERY OUTCOME BUCKET (AP-07-074).
004510     CALL "GEOLOC-LOOKUP-SUB" USING WS-CLEAN-RESOLVED
004520                                    WS-GEO-MAX-ENTRIES
004530                                    WS-GEO-COUNT
004540                                    WS-GEO-TABLE
004550                                    WS-LOOKUP-LAT
004560                                    WS-LOOKUP-LON
004570                                    WS-LOOKUP-HIT-FLAG.
004580     MOVE WS-LOOKUP-LAT TO OUT-LAT.
004590     MOVE WS-LOOKUP-LON TO OUT-LON.
004600     IF WS-LOOKUP-HIT
004610        ADD 1 TO WS-CT-GEO-HIT
004620     ELSE
004630        ADD 1 TO WS-CT-GEO-DEFAULT
004640        IF WS-LOOKUP-STRICT-MISS
004650           ADD 1 TO WS-CT-WARNINGS
004660        END-IF
004670     END-IF.
004680
004690     WRITE OUTPUT-RECORD.
004700
004710     PERFORM 0510-READ-TRANSACTION-RECORD.
004720 0520-EXIT.
004730     EXIT.
004740*----------------------------------------------------------------
004750* 0700-PRINT-RUN-REPORT - BATCH FLOW STEP 5 / REPORTS.  ONE
004760* DETAIL LINE PER COUNTER, NO CONTROL BREAKS (SINGLE-LEVEL
004770* SUMMARY ONLY, PER THE AUDIT REQUEST).
004780*----------------------------------------------------------------
004790 0700-PRINT-RUN-REPORT.
004800     WRITE RUN-REPORT-LINE FROM WS-RPT-TITLE
004810         AFTER ADVANCING TOP-OF-FORM.
004820
004830     MOVE SPACES TO D-RPT-RAW-LINE.
004840     MOVE "RECORDS READ" TO D-RPT-LABEL.
004850     MOVE WS-CT-READ TO D-RPT-COUNT.
004860     WRITE RUN-REPORT-LINE FROM WS-RPT-DETAIL
004870         AFTER ADVANCING 2.
004880
004890     MOVE SPACES TO D-RPT-RAW-LINE.
004900     MOVE "RESOLVED - EXACT" TO D-RPT-LABEL.
004910     MOVE WS-CT-EXACT TO D-RPT-COUNT.
004920     WRITE RUN-REPORT-LINE FROM WS-RPT-DETAIL
004930         AFTER ADVANCING 1.
004940
004950     MOVE SPACES TO D-RPT-RAW-LINE.
004960     MOVE "RESOLVED - FUZZY" TO D-RPT-LABEL.
004970     MOVE WS-CT-FUZZY TO D-RPT-COUNT.
004980     WRITE RUN-REPORT-LINE FROM WS-RPT-DETAIL
004990         AFTER ADVANCING 1.
005000
005010     MOVE SPACES TO D-RPT-RAW-LINE.
005020     MOVE "CLEANED ONLY" TO D-RPT-LABEL.
005030     MOVE WS-CT-CLEANED TO D-RPT-COUNT.
005040     WRITE RUN-REPORT-LINE FROM WS-RPT-DETAIL
005050         AFTER ADVANCING 1.
005060
005070     MOVE SPACES TO D-RPT-RAW-LINE.
005080     MOVE "UNRESOLVED" TO D-RPT-LABEL.
005090     MOVE WS-CT-UNRESOLVED TO D-RPT-COUNT.
005100     WRITE RUN-REPORT-LINE FROM WS-RPT-DETAIL
005110         AFTER ADVANCING 1.
005120
005130     MOVE SPACES TO D-RPT-RAW-LINE.
005140     MOVE "GEOLOC HITS" TO D-RPT-LABEL.
005150     MOVE WS-CT-GEO-HIT TO D-RPT-COUNT.
005160     WRITE RUN-REPORT-LINE FROM WS-RPT-DETAIL
005170         AFTER ADVANCING 1.
005180
005190     MOVE SPACES TO D-RPT-RAW-LINE.
005200     MOVE "GEOLOC DEFAULTED" TO D-RPT-LABEL.
005210     MOVE WS-CT-GEO-DEFAULT TO D-RPT-COUNT.
005220     WRITE RUN-REPORT-LINE FROM WS-RPT-DETAIL
005230         AFTER ADVANCING 1.
005240
005250     MOVE SPACES TO D-RPT-RAW-LINE.
005260     MOVE "WARNINGS" TO D-RPT-LABEL.
005270     MOVE WS-CT-WARNINGS TO D-RPT-COUNT.
005280     WRITE RUN-REPORT-LINE FROM WS-RPT-DETAIL
005290         AFTER ADVANCING 1.
005300 0700-EXIT.
005310     EXIT.
005320
005330     COPY "PL-ROUGH-CLEAN.CBL".
