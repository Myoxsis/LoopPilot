000010*----------------------------------------------------------------
000020* PL-RULE-APPLY.CBL
000030* Rule-Apply - runs the (optional) normalization rule table over
000040* a Rough-Cleaned name.  First rule that fires wins; if none
000050* fires, or the table is empty, the cleaned name goes out in
000060* Title Case instead.
000070*
000080* On entry:  WS-RA-INPUT      holds the raw candidate (X40).
000090*            WS-RUL-COUNT/WS-RUL-TABLE (COPY WSRULTBL.CBL) is the
000100*            rule table loaded at 0300-LOAD-RULE-TABLE.
000110* On exit:   WS-RA-OUTPUT     holds the replacement or the
000120*            title-cased cleaned name.
000130*----------------------------------------------------------------
000140 2200-RULE-APPLY.
000150     MOVE WS-RA-INPUT TO WS-RC-INPUT.
000160     PERFORM 2000-ROUGH-CLEAN THRU 2000-EXIT.
000170     MOVE WS-RC-OUTPUT TO WS-RA-CLEANED.
000180     MOVE "N" TO WS-RA-FOUND.
000190     IF WS-RUL-COUNT = 0
000200        PERFORM 2210-TITLE-CASE
000210        GO TO 2200-EXIT
000220     END-IF.
000230     PERFORM 2205-TEST-ONE-RULE
000240        VARYING WS-RA-IDX FROM 1 BY 1
000250           UNTIL WS-RA-IDX > WS-RUL-COUNT OR WS-RA-RULE-FIRED.
000260     IF NOT WS-RA-RULE-FIRED
000270        PERFORM 2210-TITLE-CASE
000280     END-IF.
000290 2200-EXIT.
000300     EXIT.
000310*----------------------------------------------------------------
000320* 2205-TEST-ONE-RULE - the AP-ANALYSIS-supplied rule table only
000330* ever carries plain substrings under RUL-TYPE "REGEX" (never a
000340* true regular expression) - see the 2019-04 note on FDRULES.CBL.
000350*----------------------------------------------------------------
000360 2205-TEST-ONE-RULE.
000370     MOVE RUL-TBL-PATTERN(WS-RA-IDX) TO WS-RA-PATTERN-LOWER.
000380     INSPECT WS-RA-PATTERN-LOWER
000390        CONVERTING UPPER-ALPHA TO LOWER-ALPHA.
000400     MOVE 0 TO WS-RA-PATTERN-LEN.
000410     INSPECT RUL-TBL-PATTERN(WS-RA-IDX) TALLYING WS-RA-PATTERN-LEN
000420        FOR CHARACTERS BEFORE INITIAL SPACE.
000430     EVALUATE RUL-TBL-TYPE(WS-RA-IDX)
000440        WHEN "EQUALS"
000450           IF WS-RA-CLEANED = WS-RA-PATTERN-LOWER
000460              MOVE RUL-TBL-REPLACEMENT(WS-RA-IDX) TO WS-RA-OUTPUT
000470              MOVE "Y" TO WS-RA-FOUND
000480           END-IF
000490        WHEN "REGEX"
000500           IF WS-RA-PATTERN-LEN > 0
000510              MOVE 0 TO WS-RA-HIT-COUNT
000520              INSPECT WS-RA-CLEANED TALLYING WS-RA-HIT-COUNT
000530                 FOR ALL RUL-TBL-PATTERN(WS-RA-IDX)
000540                                           (1:WS-RA-PATTERN-LEN)
000550              IF WS-RA-HIT-COUNT > 0
000560                 MOVE RUL-TBL-REPLACEMENT(WS-RA-IDX)
000570                    TO WS-RA-OUTPUT
000580                 MOVE "Y" TO WS-RA-FOUND
000590              END-IF
000600           END-IF
000610        WHEN "STARTSWITH"
000620           IF WS-RA-PATTERN-LEN > 0
000630              IF WS-RA-CLEANED(1:WS-RA-PATTERN-LEN) =
000640                 WS-RA-PATTERN-LOWER(1:WS-RA-PATTERN-LEN)
000650                 MOVE RUL-TBL-REPLACEMENT(WS-RA-IDX)
000660                    TO WS-RA-OUTPUT
000670                 MOVE "Y" TO WS-RA-FOUND
000680              END-IF
000690           END-IF
000700        WHEN "CONTAINS"
000710           MOVE 0 TO WS-RA-PATTERN-LEN2
000720           INSPECT RUL-TBL-PATTERN(WS-RA-IDX)
000730              TALLYING WS-RA-PATTERN-LEN2
000740              FOR CHARACTERS BEFORE INITIAL SPACE.
000750           IF WS-RA-PATTERN-LEN2 > 0
000760              MOVE 0 TO WS-RA-HIT-COUNT
000770              INSPECT WS-RA-CLEANED TALLYING WS-RA-HIT-COUNT
000780                 FOR ALL RUL-TBL-PATTERN(WS-RA-IDX)
000790                                          (1:WS-RA-PATTERN-LEN2)
000800              IF WS-RA-HIT-COUNT > 0
000810                 MOVE RUL-TBL-REPLACEMENT(WS-RA-IDX)
000820                    TO WS-RA-OUTPUT
000830                 MOVE "Y" TO WS-RA-FOUND
000840              END-IF
000850           END-IF
000860     END-EVALUATE.
000870 2205-EXIT.
000880     EXIT.
000890*----------------------------------------------------------------
000900* 2210-TITLE-CASE - first letter of every blank-separated word
000910* upper-cased, the rest lower-cased.  Runs off WS-RA-CLEANED,
000920* result goes to WS-RA-OUTPUT.
000930*----------------------------------------------------------------
000940 2210-TITLE-CASE.
000950     MOVE WS-RA-CLEANED TO WS-SPLIT-SRC.
000960     MOVE SPACES TO WS-WORD-TABLE.
000970     MOVE 0 TO WS-WORD-COUNT.
000980     UNSTRING WS-SPLIT-SRC DELIMITED BY SPACE
000990         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3) WS-WORD(4)
001000              WS-WORD(5) WS-WORD(6) WS-WORD(7) WS-WORD(8)
001010              WS-WORD(9) WS-WORD(10)
001020         TALLYING IN WS-WORD-COUNT
001030     END-UNSTRING.
001040     MOVE SPACES TO WS-RA-OUTPUT.
001050     MOVE 0 TO WS-BUILD-LEN.
001060     PERFORM 2215-TITLE-CASE-ONE-WORD
001070        VARYING WS-WIDX FROM 1 BY 1 UNTIL WS-WIDX > WS-WORD-COUNT.
001080 2210-EXIT.
001090     EXIT.
001100*----------------------------------------------------------------
001110 2215-TITLE-CASE-ONE-WORD.
001120     MOVE 0 TO WS-WORD-LEN.
001130     INSPECT WS-WORD(WS-WIDX) TALLYING WS-WORD-LEN
001140        FOR CHARACTERS BEFORE INITIAL SPACE.
001150     IF WS-WORD-LEN > 0
001160        IF WS-BUILD-LEN > 0
001170           ADD 1 TO WS-BUILD-LEN
001180           MOVE SPACE TO WS-RA-OUTPUT(WS-BUILD-LEN:1)
001190        END-IF
001200        MOVE WS-WORD(WS-WIDX)(1:1) TO WS-TC-POS-CHAR
001210        PERFORM 2216-UPPER-ONE-CHAR
001220        ADD 1 TO WS-BUILD-LEN
001230        MOVE WS-TC-POS-CHAR TO WS-RA-OUTPUT(WS-BUILD-LEN:1)
001240        IF WS-WORD-LEN > 1
001250           MOVE WS-WORD(WS-WIDX)(2:WS-WORD-LEN - 1)
001260              TO WS-RA-OUTPUT(WS-BUILD-LEN + 1:WS-WORD-LEN - 1)
001270           ADD WS-WORD-LEN TO WS-BUILD-LEN
001280           SUBTRACT 1 FROM WS-BUILD-LEN
001290        END-IF
001300     END-IF.
001310 2215-EXIT.
001320     EXIT.
001330*----------------------------------------------------------------
001340* 2216-UPPER-ONE-CHAR - table-lookup upper-case of a single
001350* character (WS-TC-POS-CHAR in/out) - the shop's compiler has no
001360* FUNCTION UPPER-CASE, so a 26-entry parallel-table translate
001370* does the job, same trick R.MALLARD used on FDSUPMST.CBL.
001380*----------------------------------------------------------------
001390 2216-UPPER-ONE-CHAR.
001400     PERFORM 2217-UPPER-CHECK-ONE
001410        VARYING WS-TC-POS FROM 1 BY 1 UNTIL WS-TC-POS > 26.
001420 2216-EXIT.
001430     EXIT.
001440*----------------------------------------------------------------
001450 2217-UPPER-CHECK-ONE.
001460     IF WS-ALPHA-LOWER(WS-TC-POS:1) = WS-TC-POS-CHAR
001470        MOVE WS-ALPHA-UPPER(WS-TC-POS:1) TO WS-TC-POS-CHAR
001480     END-IF.
001490 2217-EXIT.
001500     EXIT.
