000010*----------------------------------------------------------------
000020* PL-NGRAM-SCORE.CBL
000030* Character-bigram cosine similarity - our stand-in for the
000040* old system's TF-IDF n-gram scorer.  Each word of the two
000050* strings being compared is padded with one leading and one
000060* trailing blank, its bigrams are tallied into a 729-cell
000070* frequency vector (27 symbols: blank + a..z, cell number =
000080* code1*27 + code2 + 1), and the score is the cosine of the two
000090* vectors, rounded to 4 decimals.
000100*
000110* On entry:  WS-NG-TARGET, WS-NG-CANDIDATE hold the two already
000120*            Rough-Cleaned strings to compare, and
000130*            WS-BG-VEC-A/WS-BG-SUMSQ-A must already have been
000140*            built for WS-NG-TARGET by 2310-BUILD-BIGRAM-VECTOR-A
000150*            (built once per transaction, outside the candidate
000160*            scan loop, to save cycles).
000170* On exit:   WS-NG-SCORE holds the cosine similarity, 9V9(4).
000180*----------------------------------------------------------------
000190 2300-NGRAM-SCORE.
000200     PERFORM 2311-BUILD-BIGRAM-VECTOR-B.
000210     IF WS-BG-SUMSQ-A = 0 OR WS-BG-SUMSQ-B = 0
000220        MOVE 0 TO WS-NG-SCORE
000230        GO TO 2300-EXIT
000240     END-IF.
000250     MOVE 0 TO WS-BG-DOT.
000260     PERFORM 2301-ACCUM-DOT-PRODUCT
000270        VARYING WS-BG-IDX FROM 1 BY 1 UNTIL WS-BG-IDX > 729.
000280     MOVE WS-BG-SUMSQ-A TO WS-SQ-INPUT.
000290     PERFORM 2320-COMPUTE-SQRT THRU 2320-EXIT.
000300     MOVE WS-SQ-RESULT TO WS-BG-MAG-A.
000310     MOVE WS-BG-SUMSQ-B TO WS-SQ-INPUT.
000320     PERFORM 2320-COMPUTE-SQRT THRU 2320-EXIT.
000330     MOVE WS-SQ-RESULT TO WS-BG-MAG-B.
000340     COMPUTE WS-BG-DENOM = WS-BG-MAG-A * WS-BG-MAG-B.
000350     IF WS-BG-DENOM = 0
000360        MOVE 0 TO WS-NG-SCORE
000370     ELSE
000380        COMPUTE WS-NG-SCORE ROUNDED = WS-BG-DOT / WS-BG-DENOM
000390     END-IF.
000400 2300-EXIT.
000410     EXIT.
000420*----------------------------------------------------------------
000430 2301-ACCUM-DOT-PRODUCT.
000440     COMPUTE WS-BG-DOT = WS-BG-DOT +
000450        (WS-BG-A(WS-BG-IDX) * WS-BG-B(WS-BG-IDX)).
000460 2301-EXIT.
000470     EXIT.
000480*----------------------------------------------------------------
000490* 2310-BUILD-BIGRAM-VECTOR-A - builds the target-side vector.
000500* Called once per transaction candidate, before the master-table
000510* scan loop starts.
000520*----------------------------------------------------------------
000530 2310-BUILD-BIGRAM-VECTOR-A.
000540     MOVE 0 TO WS-BG-SUMSQ-A.
000550     PERFORM 2314-ZERO-CELL-A
000560        VARYING WS-BG-IDX FROM 1 BY 1 UNTIL WS-BG-IDX > 729.
000570     MOVE WS-NG-TARGET TO WS-SPLIT-SRC.
000580     MOVE SPACES TO WS-WORD-TABLE.
000590     MOVE 0 TO WS-WORD-COUNT.
000600     UNSTRING WS-SPLIT-SRC DELIMITED BY SPACE
000610         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3) WS-WORD(4)
000620              WS-WORD(5) WS-WORD(6) WS-WORD(7) WS-WORD(8)
000630              WS-WORD(9) WS-WORD(10)
000640         TALLYING IN WS-WORD-COUNT
000650     END-UNSTRING.
000660     PERFORM 2312-ADD-WORD-BIGRAMS-A
000670        VARYING WS-WIDX FROM 1 BY 1 UNTIL WS-WIDX > WS-WORD-COUNT.
000680     PERFORM 2315-ACCUM-SUMSQ-A
000690        VARYING WS-BG-IDX FROM 1 BY 1 UNTIL WS-BG-IDX > 729.
000700 2310-EXIT.
000710     EXIT.
000720*----------------------------------------------------------------
000730 2311-BUILD-BIGRAM-VECTOR-B.
000740     MOVE 0 TO WS-BG-SUMSQ-B.
000750     PERFORM 2316-ZERO-CELL-B
000760        VARYING WS-BG-IDX FROM 1 BY 1 UNTIL WS-BG-IDX > 729.
000770     MOVE WS-NG-CANDIDATE TO WS-SPLIT-SRC.
000780     MOVE SPACES TO WS-WORD-TABLE.
000790     MOVE 0 TO WS-WORD-COUNT.
000800     UNSTRING WS-SPLIT-SRC DELIMITED BY SPACE
000810         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3) WS-WORD(4)
000820              WS-WORD(5) WS-WORD(6) WS-WORD(7) WS-WORD(8)
000830              WS-WORD(9) WS-WORD(10)
000840         TALLYING IN WS-WORD-COUNT
000850     END-UNSTRING.
000860     PERFORM 2313-ADD-WORD-BIGRAMS-B
000870        VARYING WS-WIDX FROM 1 BY 1 UNTIL WS-WIDX > WS-WORD-COUNT.
000880     PERFORM 2317-ACCUM-SUMSQ-B
000890        VARYING WS-BG-IDX FROM 1 BY 1 UNTIL WS-BG-IDX > 729.
000900 2311-EXIT.
000910     EXIT.
000920*----------------------------------------------------------------
000930 2312-ADD-WORD-BIGRAMS-A.
000940     MOVE 0 TO WS-WORD-LEN.
000950     INSPECT WS-WORD(WS-WIDX) TALLYING WS-WORD-LEN
000960        FOR CHARACTERS BEFORE INITIAL SPACE.
000970     IF WS-WORD-LEN > 0
000980        MOVE SPACES TO WS-BG-PADDED
000990        MOVE WS-WORD(WS-WIDX)(1:WS-WORD-LEN)
001000           TO WS-BG-PADDED(2:WS-WORD-LEN)
001010        COMPUTE WS-BG-PADLEN = WS-WORD-LEN + 2
001020        PERFORM 2318-EMIT-ONE-BIGRAM-A
001030           VARYING WS-BG-POS FROM 1 BY 1
001040              UNTIL WS-BG-POS > WS-BG-PADLEN - 1
001050     END-IF.
001060 2312-EXIT.
001070     EXIT.
001080*----------------------------------------------------------------
001090 2313-ADD-WORD-BIGRAMS-B.
001100     MOVE 0 TO WS-WORD-LEN.
001110     INSPECT WS-WORD(WS-WIDX) TALLYING WS-WORD-LEN
001120        FOR CHARACTERS BEFORE INITIAL SPACE.
001130     IF WS-WORD-LEN > 0
001140        MOVE SPACES TO WS-BG-PADDED
001150        MOVE WS-WORD(WS-WIDX)(1:WS-WORD-LEN)
001160           TO WS-BG-PADDED(2:WS-WORD-LEN)
001170        COMPUTE WS-BG-PADLEN = WS-WORD-LEN + 2
001180        PERFORM 2319-EMIT-ONE-BIGRAM-B
001190           VARYING WS-BG-POS FROM 1 BY 1
001200              UNTIL WS-BG-POS > WS-BG-PADLEN - 1
001210     END-IF.
001220 2313-EXIT.
001230     EXIT.
001240*----------------------------------------------------------------
001250 2314-ZERO-CELL-A.
001260     MOVE 0 TO WS-BG-A(WS-BG-IDX).
001270 2314-EXIT.
001280     EXIT.
001290*----------------------------------------------------------------
001300 2315-ACCUM-SUMSQ-A.
001310     COMPUTE WS-BG-SUMSQ-A = WS-BG-SUMSQ-A +
001320        (WS-BG-A(WS-BG-IDX) * WS-BG-A(WS-BG-IDX)).
001330 2315-EXIT.
001340     EXIT.
001350*----------------------------------------------------------------
001360 2316-ZERO-CELL-B.
001370     MOVE 0 TO WS-BG-B(WS-BG-IDX).
001380 2316-EXIT.
001390     EXIT.
001400*----------------------------------------------------------------
001410 2317-ACCUM-SUMSQ-B.
001420     COMPUTE WS-BG-SUMSQ-B = WS-BG-SUMSQ-B +
001430        (WS-BG-B(WS-BG-IDX) * WS-BG-B(WS-BG-IDX)).
001440 2317-EXIT.
001450     EXIT.
001460*----------------------------------------------------------------
001470 2318-EMIT-ONE-BIGRAM-A.
001480     MOVE WS-BG-PADDED(WS-BG-POS:1) TO WS-BG-CHAR-IN.
001490     PERFORM 2330-CHAR-CODE.
001500     MOVE WS-BG-CHAR-CODE TO WS-BG-CODE1.
001510     MOVE WS-BG-PADDED(WS-BG-POS + 1:1) TO WS-BG-CHAR-IN.
001520     PERFORM 2330-CHAR-CODE.
001530     MOVE WS-BG-CHAR-CODE TO WS-BG-CODE2.
001540     COMPUTE WS-BG-CELL = (WS-BG-CODE1 * 27) + WS-BG-CODE2 + 1.
001550     ADD 1 TO WS-BG-A(WS-BG-CELL).
001560 2318-EXIT.
001570     EXIT.
001580*----------------------------------------------------------------
001590 2319-EMIT-ONE-BIGRAM-B.
001600     MOVE WS-BG-PADDED(WS-BG-POS:1) TO WS-BG-CHAR-IN.
001610     PERFORM 2330-CHAR-CODE.
001620     MOVE WS-BG-CHAR-CODE TO WS-BG-CODE1.
001630     MOVE WS-BG-PADDED(WS-BG-POS + 1:1) TO WS-BG-CHAR-IN.
001640     PERFORM 2330-CHAR-CODE.
001650     MOVE WS-BG-CHAR-CODE TO WS-BG-CODE2.
001660     COMPUTE WS-BG-CELL = (WS-BG-CODE1 * 27) + WS-BG-CODE2 + 1.
001670     ADD 1 TO WS-BG-B(WS-BG-CELL).
001680 2319-EXIT.
001690     EXIT.
001700*----------------------------------------------------------------
001710* 2320-COMPUTE-SQRT - Newton-Raphson square root, 20 iterations,
001720* plenty for the 4-decimal precision the scores need.  No
001730* FUNCTION SQRT on this compiler.
001740*----------------------------------------------------------------
001750 2320-COMPUTE-SQRT.
001760     IF WS-SQ-INPUT = 0
001770        MOVE 0 TO WS-SQ-RESULT
001780        GO TO 2320-EXIT
001790     END-IF.
001800     MOVE WS-SQ-INPUT TO WS-SQ-GUESS.
001810     PERFORM 2321-NEWTON-ITERATE
001820        VARYING WS-SQ-ITER FROM 1 BY 1 UNTIL WS-SQ-ITER > 20.
001830     MOVE WS-SQ-GUESS TO WS-SQ-RESULT.
001840 2320-EXIT.
001850     EXIT.
001860*----------------------------------------------------------------
001870 2321-NEWTON-ITERATE.
001880     COMPUTE WS-SQ-GUESS ROUNDED =
001890        (WS-SQ-GUESS + (WS-SQ-INPUT / WS-SQ-GUESS)) / 2.
001900 2321-EXIT.
001910     EXIT.
001920*----------------------------------------------------------------
001930* 2330-CHAR-CODE - maps WS-BG-CHAR-IN (blank or a..z) to its
001940* position 0-26 in WS-ALPHA-SPACE, result in WS-BG-CHAR-CODE.
001950* The LOWER-LETTER-CLASS test (SPECIAL-NAMES) screens out
001960* anything that is not a lower-case letter before we bother
001970* scanning the table, so a blank (or, in principle, any stray
001980* byte Rough-Clean missed) falls straight through as code 0,
001990* the same cell as blank.
002000*----------------------------------------------------------------
002010 2330-CHAR-CODE.
002020     MOVE 0 TO WS-BG-CHAR-CODE.
002030     IF WS-BG-CHAR-IN IS LOWER-LETTER-CLASS
002040        PERFORM 2331-CHECK-ONE-ALPHA-POS
002050           VARYING WS-TC-POS FROM 2 BY 1 UNTIL WS-TC-POS > 27
002060     END-IF.
002070 2330-EXIT.
002080     EXIT.
002090*----------------------------------------------------------------
002100 2331-CHECK-ONE-ALPHA-POS.
002110     IF WS-ALPHA-SPACE(WS-TC-POS:1) = WS-BG-CHAR-IN
002120        COMPUTE WS-BG-CHAR-CODE = WS-TC-POS - 1
002130     END-IF.
002140 2331-EXIT.
002150     EXIT.
